000100 *----------------------------------------------------------------
000200 * SFPMCFG - MIXER RUN CONFIGURATION RECORD
000300 * ONE RECORD READ BY SFPL001 AT THE START OF A SIMILARITY-MATCH
000400 * RUN. FIELDS LEFT BLANK OR ZERO PICK UP THE SHOP DEFAULTS IN
000500 * SFPL001 PARAGRAPH 1000-APPLY-CONFIG-DEFAULTS.
000600 *----------------------------------------------------------------
000700 * 11/04/86  RTH  DPR-1052    ORIGINAL
000800 * 06/22/91  RTH  HD-0871     ADDED CFG-RANDOM-SEED SO A RUN CAN
000900 *                            BE REPRODUCED WHEN A COORDINATOR
001000 *                            CALLS THE HELP DESK ABOUT A RE-RUN.
001100 * 02/09/99  DMC  Y2K-118     REVIEWED - NO DATE FIELDS PRESENT,
001200 *                            NO CENTURY WINDOWING REQUIRED.
001300 *----------------------------------------------------------------
001400 01  SFP-CONFIG-RECORD.
001500     03  CFG-NUM-ROUNDS           PIC 9(3)       VALUE ZERO.
001600     03  CFG-NUM-ROUNDS-X REDEFINES CFG-NUM-ROUNDS
001700                                  PIC X(3).
001800     03  CFG-RANDOMIZE-FLAG       PIC X(1)       VALUE 'Y'.
001900         88  CFG-RANDOMIZE-ON                      VALUE 'Y'.
002000         88  CFG-RANDOMIZE-OFF                      VALUE 'N'.
002100     03  CFG-RANDOM-SEED          PIC 9(9)       VALUE ZERO.
002200     03  CFG-ROSTER-FILE          PIC X(44)      VALUE SPACE.
002300     03  FILLER                   PIC X(29)      VALUE SPACE.
