000100 *----------------------------------------------------------------
000200 * SFPMRPT - ROUND PAIR TABLE
000300 * BUILT BY EITHER GENERATOR (SFPR001 OR SFPM001) FOR ONE ROUND
000400 * AND PASSED TO SFPW001, WHICH WRITES THE ROUND REPORT FILE AND
000500 * LISTS THE SAME ROUND TO THE OPERATOR CONSOLE.
000600 *----------------------------------------------------------------
000700 * 11/18/86  RTH  DPR-1053    ORIGINAL
000800 * 06/22/91  RTH  HD-0871     RAISED TABLE CEILING FROM 200 TO
000900 *                            500 TABLES PER ROUND.
001000 * 02/09/99  DMC  Y2K-118     REVIEWED - NO DATE FIELDS PRESENT,
001100 *                            NO CENTURY WINDOWING REQUIRED.
001200 *----------------------------------------------------------------
001300 01  SFP-ROUND-PAIR-TABLE.
001400     03  RPT-ROUND-NUM            PIC 9(3)       VALUE ZERO.
001500     03  RPT-ROUND-NUM-X REDEFINES RPT-ROUND-NUM
001600                                  PIC X(3).
001700     03  RPT-FILE-NAME            PIC X(44)      VALUE SPACE.
001800     03  RPT-PAIR-TOTAL           PIC 9(3) COMP  VALUE ZERO.
001900     03  FILLER                   PIC X(6)       VALUE SPACE.
002000     03  RPT-PAIR OCCURS 0 TO 500 TIMES
002100                  DEPENDING ON RPT-PAIR-TOTAL
002200                  INDEXED BY RPT-IDX.
002300         05  RPT-TABLE-NUM         PIC 9(3).
002400         05  RPT-NAME-1            PIC X(24).
002500         05  RPT-NAME-2            PIC X(24).
