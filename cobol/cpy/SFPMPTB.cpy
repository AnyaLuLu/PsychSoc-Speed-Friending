000100 *----------------------------------------------------------------
000200 * SFPMPTB - IN-MEMORY PARTICIPANT TABLE
000300 * BUILT BY SFPL001 FROM THE PARTICIPANT ROSTER AND HANDED BACK
000400 * TO THE SIMILARITY MATCHER (SFPM001) ON THE CALL LINKAGE.
000500 * PTB-ENTRY IS INDEXED BY ROSTER POSITION, NOT BY PARTICIPANT
000600 * ID - THE MATCHER SEARCHES IT BY PTB-ID WHEN IT NEEDS A NAME.
000700 *----------------------------------------------------------------
000800 * 11/04/86  RTH  DPR-1052    ORIGINAL
000900 * 06/22/91  RTH  HD-0871     RAISED TABLE CEILING FROM 200 TO
001000 *                            500 - FALL MIXER OVERFLOWED IT.
001100 * 02/09/99  DMC  Y2K-118     REVIEWED - NO DATE FIELDS PRESENT,
001200 *                            NO CENTURY WINDOWING REQUIRED.
001300 *----------------------------------------------------------------
001400 01  SFP-PARTICIPANT-TABLE.
001500     03  PTB-TOTAL                PIC 9(4) COMP  VALUE ZERO.
001600     03  PTB-TOTAL-DISP           PIC 9(4)       VALUE ZERO.
001700     03  PTB-TOTAL-DISP-X REDEFINES PTB-TOTAL-DISP
001800                                  PIC X(4).
001900     03  FILLER                   PIC X(8)       VALUE SPACE.
002000     03  PTB-ENTRY OCCURS 0 TO 500 TIMES
002100                   DEPENDING ON PTB-TOTAL
002200                   INDEXED BY PTB-IDX.
002300         05  PTB-ID               PIC X(8).
002400         05  PTB-NAME             PIC X(24).
002500         05  PTB-MBTI             PIC X(4).
