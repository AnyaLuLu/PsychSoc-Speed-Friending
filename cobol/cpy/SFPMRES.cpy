000100 *----------------------------------------------------------------
000200 * SFPMRES - STANDARD CALL RESULT/STATUS BLOCK
000300 * COMMON TO ALL SFP SUBPROGRAM LINKAGE - ONE RESULT AREA SHAPE
000400 * SHARED BY THE ROSTER LOADER (SFPL001) AND THE ROUND REPORT
000500 * WRITER (SFPW001) SO CALLERS CHECK ERRORS THE SAME WAY.
000600 *----------------------------------------------------------------
000700 * 11/04/86  RTH  DPR-1052    ORIGINAL - LIFTED THE RESULT-AREA
000800 *                            SHAPE OUT OF SFPL001 SO SFPW001
000900 *                            COULD SHARE IT.
001000 * 02/09/99  DMC  Y2K-118     REVIEWED - NO DATE FIELDS PRESENT,
001100 *                            NO CENTURY WINDOWING REQUIRED.
001200 *----------------------------------------------------------------
001300 01  SFP-RESULT-AREA.
001400     03  RESULT-CODE              PIC S9(4)      VALUE ZERO.
001500         88  RESULT-OK                             VALUE ZERO.
001600         88  RESULT-FAILED                    VALUE 1 THRU 9999.
001700     03  RESULT-CODE-X REDEFINES RESULT-CODE
001800                                  PIC X(4).
001900     03  RESULT-DESCRIPTION       PIC X(60)      VALUE SPACE.
002000     03  FILLER                   PIC X(10)      VALUE SPACE.
