000100 *----------------------------------------------------------------
000200 * SFPMPRT - PARTICIPANT ROSTER RECORD (SIMILARITY-MATCH INPUT)
000300 * FD RECORD FOR THE ROSTER SFPL001 READS. WIDTH IS FIXED AT
000400 * 36 BYTES BY THE UPSTREAM EXTRACT JOB - PART-ID, PART-NAME AND
000500 * PART-MBTI FILL THE RECORD EXACTLY, SO NO TRAILING FILLER IS
000600 * CARRIED HERE (UNLIKE THE REST OF THIS SYSTEM'S RECORDS).
000700 *----------------------------------------------------------------
000800 * 11/04/86  RTH  DPR-1052    ORIGINAL
000900 * 02/09/99  DMC  Y2K-118     REVIEWED - NO DATE FIELDS PRESENT,
001000 *                            NO CENTURY WINDOWING REQUIRED.
001100 *----------------------------------------------------------------
001200 01  SFP-PARTICIPANT-RECORD.
001300     03  PART-ID                  PIC X(8).
001400     03  PART-NAME                PIC X(24).
001500     03  PART-MBTI                PIC X(4).
