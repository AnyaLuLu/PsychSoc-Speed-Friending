000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. SFPV001.
000400 AUTHOR.     D-MCALLISTER.
000500 INSTALLATION. STUDENT LIFE SYSTEMS GROUP.
000600 DATE-WRITTEN. 06/12/1995.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - STUDENT ACTIVITIES DATA ONLY.
000900*----------------------------------------------------------------
001000* SFPV001 - MIXER ROUND REPORT DUPLICATE-PAIR VERIFIER
001100* MI-0943.SLS.MIXER.VERIFY
001200* RUN AS ITS OWN JOB STEP AFTER A MIXER (SFPR001 OR SFPM001) HAS
001300* FINISHED A RUN. READS A MANIFEST OF round_<n> REPORT FILE NAMES
001400* PRODUCED BY THAT RUN, RE-SCANS EACH ONE, AND FLAGS ANY
001500* PARTICIPANT PAIR THAT TURNS UP MORE THAN ONCE ACROSS ALL OF
001600* THEM - A CONDITION THAT SHOULD NEVER HAPPEN IF THE MIXER IS
001700* WORKING CORRECTLY.
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*----------------------------------------------------------------
002100* 06/12/95  DMC  HD-1503     ORIGINAL - COORDINATOR WANTED AN
002200*                            INDEPENDENT CHECK SHE COULD RUN
002300*                            AFTER A MIXER BATCH, SEPARATE FROM
002400*                            THE GENERATORS THEMSELVES.
002500* 02/09/99  DMC  Y2K-118     REVIEWED - NO DATE FIELDS PRESENT,
002600*                            NO CENTURY WINDOWING REQUIRED.
002700* 08/14/02  DMC  HD-1750     ROSTER COORDINATORS WERE HAND-
002800*                            EDITING REPORT FILES INTO BULLET
002900*                            AND "A VS B" NOTES FOR THE NEWSLETTER
003000*                            BEFORE RE-RUNNING THIS CHECK - ADDED
003100*                            THE THREE ALTERNATE LINE LAYOUTS.
003200* 11/02/04  DMC  HD-1822     A LICENSE FILE LANDING IN THE SAME
003300*                            DIRECTORY AS THE REPORTS WAS BEING
003400*                            READ AS DATA - NOW SKIPPED BY NAME.
003500* 03/21/08  DMC  HD-1960     2110-TRY-PIPE-LAYOUT WAS TAKING ANY
003600*                            THREE-FIELD PIPE LINE AS INDEX/NAME1/
003700*                            NAME2 WITHOUT CHECKING THE FIRST
003800*                            FIELD - SFPW001'S OWN COLUMN HEADING
003900*                            LINE WAS BEING COUNTED AS A BOGUS
004000*                            PAIR ONCE PER REPORT, FAILING EVERY
004100*                            CLEAN RUN. ADDED A NUMERIC CHECK ON
004200*                            THE LEADING FIELD; NON-NUMERIC LINES
004300*                            ARE NOW REJECTED INSTEAD OF FALLING
004400*                            BACK TO FIELDS ONE/TWO AS THE PAIR.
004500*----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.    IBM-370.
005000 OBJECT-COMPUTER.    IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS SFP-NUMERIC-VALID IS '0' THRU '9'.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT MANIFEST-FILE              ASSIGN TO MANIFEST
005800                                        FILE STATUS MAN-FS.
005900     SELECT REPORT-FILE                ASSIGN TO
006000                       WS-REPORT-ASSIGN-NAME
006100                                        FILE STATUS RPT-FS.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600 FD  MANIFEST-FILE                     RECORDING F.
006700 01  MANIFEST-RECORD                   PIC X(44).
006800*
006900 FD  REPORT-FILE                       RECORDING F.
007000 01  REPORT-RECORD                     PIC X(80).
007100*
007200 WORKING-STORAGE SECTION.
007300 01  WS-FILE-STATUSES.
007400     03  MAN-FS                        PIC XX.
007500       88  MAN-OK                                VALUE '00'.
007600       88  MAN-EOF                               VALUE '10'.
007700     03  RPT-FS                        PIC XX.
007800       88  RPT-OK                                VALUE '00'.
007900       88  RPT-EOF                               VALUE '10'.
008000     03  FILLER                        PIC X(8)       VALUE SPACE.
008100*
008200 01  WS-REPORT-ASSIGN-NAME             PIC X(44)      VALUE SPACE.
008300*
008400 01  WS-MANIFEST-ENTRY-AREA.
008500     03  WS-CURRENT-FILE-NAME          PIC X(44)      VALUE SPACE.
008600     03  WS-CURRENT-FILE-UPPER         PIC X(44)      VALUE SPACE.
008700     03  WS-SKIP-FLAG                  PIC X(1)       VALUE 'N'.
008800       88  WS-SKIP-FILE                               VALUE 'Y'.
008900       88  WS-KEEP-FILE                               VALUE 'N'.
009000*
009100 01  WS-LINE-AREA.
009200     03  WS-LINE-NUM                   PIC 9(5) COMP  VALUE ZERO.
009300     03  WS-LINE-TEXT                  PIC X(80)      VALUE SPACE.
009400     03  WS-LINE-UPPER                 PIC X(80)      VALUE SPACE.
009500     03  WS-WORK-LINE                  PIC X(80)      VALUE SPACE.
009600     03  FILLER                        PIC X(8)       VALUE SPACE.
009700*
009800* --- LINE-LAYOUT RECOGNITION WORK AREA (HD-1750) ---------------
009900 01  WS-PARSE-AREA.
010000     03  WS-FOUND-PAIR-FLAG            PIC X(1)       VALUE 'N'.
010100       88  WS-PAIR-FOUND                              VALUE 'Y'.
010200       88  WS-PAIR-NOT-FOUND                          VALUE 'N'.
010300     03  WS-MEMBER-1                   PIC X(24)      VALUE SPACE.
010400     03  WS-MEMBER-2                   PIC X(24)      VALUE SPACE.
010500     03  WS-SPLIT-POS                  PIC 9(2) COMP  VALUE ZERO.
010600     03  FILLER                        PIC X(6)       VALUE SPACE.
010700*
010800 01  WS-FIELD-SPLIT-AREA.
010900     03  WS-FIELD-COUNT                PIC 9(1) COMP  VALUE ZERO.
011000     03  WS-FIELD-1                    PIC X(24)      VALUE SPACE.
011100     03  WS-FIELD-2                    PIC X(24)      VALUE SPACE.
011200     03  WS-FIELD-3                    PIC X(24)      VALUE SPACE.
011300     03  WS-FIELD-4                    PIC X(24)      VALUE SPACE.
011400     03  FILLER                        PIC X(6)       VALUE SPACE.
011500*
011600* --- LEADING-COLUMN NUMERIC CHECK (HD-1960) - A 3-FIELD PIPE
011700* LINE IS ONLY A TABLE ROW WHEN ITS FIRST FIELD IS THE NUMERIC
011800* TABLE NUMBER, NOT A HEADING SUCH AS "TABLE #".
011900* -----------------------------------------------------------
012000 01  WS-INDEX-CHECK-AREA.
012100     03  WS-IDX-POS                    PIC 9(2) COMP  VALUE ZERO.
012200     03  WS-IDX-LEN                    PIC 9(2) COMP  VALUE ZERO.
012300     03  WS-IDX-VALID-FLAG             PIC X(1)       VALUE 'N'.
012400       88  WS-IDX-IS-NUMERIC                          VALUE 'Y'.
012500       88  WS-IDX-NOT-NUMERIC                         VALUE 'N'.
012600     03  FILLER                        PIC X(6)       VALUE SPACE.
012700*
012800* --- GENERIC "FIND A LITERAL IN THE LINE" WORK AREA -------------
012900 01  WS-FIND-AREA.
013000     03  WS-FIND-SOURCE                PIC X(80)      VALUE SPACE.
013100     03  WS-FIND-PATTERN               PIC X(4)       VALUE SPACE.
013200     03  WS-FIND-PATTERN-LEN           PIC 9(1) COMP  VALUE ZERO.
013300     03  WS-FIND-POS                   PIC 9(2) COMP  VALUE ZERO.
013400     03  WS-FIND-IDX                   PIC 9(2) COMP  VALUE ZERO.
013500     03  WS-FIND-LIMIT                 PIC 9(2) COMP  VALUE ZERO.
013600     03  FILLER                        PIC X(6)       VALUE SPACE.
013700*
013800 01  WS-TRIM-AREA.
013900     03  WS-TRIM-LEAD                  PIC 9(2) COMP  VALUE ZERO.
014000     03  WS-TRIM-START                 PIC 9(2) COMP  VALUE ZERO.
014100     03  WS-TRIM-TEMP                  PIC X(24)      VALUE SPACE.
014200*
014300* --- EVERY PAIR-OCCURRENCE SEEN, ACROSS ALL SCANNED FILES -------
014400 01  WS-OCC-TABLE-AREA.
014500     03  WS-OCC-TOTAL                  PIC 9(5) COMP  VALUE ZERO.
014600     03  FILLER                        PIC X(6)       VALUE SPACE.
014700     03  WS-OCC-ENTRY OCCURS 0 TO 5000 TIMES
014800                       DEPENDING ON WS-OCC-TOTAL
014900                       INDEXED BY WS-OCC-IDX.
015000         05  OCC-KEY.
015100             07  OCC-ID-LO              PIC X(24).
015200             07  OCC-ID-HI              PIC X(24).
015300         05  OCC-KEY-X REDEFINES OCC-KEY
015400                                       PIC X(48).
015500         05  OCC-FILE                   PIC X(44).
015600         05  OCC-LINE-NUM               PIC 9(5) COMP.
015700         05  OCC-LINE-TEXT              PIC X(80).
015800*
015900* --- ONE ENTRY PER DISTINCT PAIR, WITH ITS OCCURRENCE COUNT -----
016000 01  WS-DUP-KEY-AREA.
016100     03  WS-DUP-TOTAL                  PIC 9(5) COMP  VALUE ZERO.
016200     03  FILLER                        PIC X(6)       VALUE SPACE.
016300     03  WS-DUP-ENTRY OCCURS 0 TO 5000 TIMES
016400                       DEPENDING ON WS-DUP-TOTAL
016500                       INDEXED BY WS-DUP-IDX.
016600         05  DUP-KEY.
016700             07  DUP-LO                 PIC X(24).
016800             07  DUP-HI                 PIC X(24).
016900         05  DUP-KEY-X REDEFINES DUP-KEY
017000                                       PIC X(48).
017100         05  DUP-COUNT                  PIC 9(5) COMP.
017200*
017300 01  WS-SORT-WORK-AREA.
017400     03  WS-SORT-IDX                   PIC 9(5) COMP  VALUE ZERO.
017500     03  WS-SHIFT-IDX                  PIC 9(5) COMP  VALUE ZERO.
017600     03  WS-KEY-GROUP.
017700         05  WS-KEY-LO                  PIC X(24) VALUE SPACE.
017800         05  WS-KEY-HI                  PIC X(24) VALUE SPACE.
017900     03  WS-KEY-COMBINED REDEFINES WS-KEY-GROUP
018000                                       PIC X(48).
018100     03  WS-KEY-COUNT                  PIC 9(5) COMP  VALUE ZERO.
018200     03  FILLER                        PIC X(6)       VALUE SPACE.
018300*
018400 01  WS-FOUND-IDX                      PIC 9(5) COMP  VALUE ZERO.
018500*
018600 01  WS-REPORT-COUNTERS.
018700     03  WS-DUP-FOUND-FLAG             PIC X(1)       VALUE 'N'.
018800       88  WS-DUPS-EXIST                              VALUE 'Y'.
018900       88  WS-NO-DUPS                                 VALUE 'N'.
019000     03  WS-LINE-EDIT                  PIC Z(4)9.
019100     03  WS-COUNT-EDIT                 PIC Z(4)9.
019200     03  FILLER                        PIC X(6)       VALUE SPACE.
019300*
019400 PROCEDURE DIVISION.
019500*
019600 0000-MAIN-LOGIC.
019700     DISPLAY '==== SFPV001 - DUPLICATE-PAIR VERIFIER START ===='.
019800 
019900     MOVE 'N'                          TO WS-DUP-FOUND-FLAG.
020000     MOVE ZERO                         TO WS-OCC-TOTAL.
020100     MOVE ZERO                         TO WS-DUP-TOTAL.
020200 
020300     PERFORM 1000-READ-MANIFEST THRU 1000-EXIT.
020400     PERFORM 3900-BUILD-DUPLICATE-KEYS THRU 3900-EXIT.
020500     PERFORM 3950-SORT-DUPLICATE-KEYS THRU 3950-EXIT.
020600     PERFORM 4000-REPORT-DUPLICATES THRU 4000-EXIT.
020700 
020800     DISPLAY '====  SFPV001 - DUPLICATE-PAIR VERIFIER END  ===='.
020900     GOBACK.
021000*
021100*----------------------------------------------------------------
021200* WALK THE MANIFEST OF REPORT FILE NAMES, ONE PER RECORD, AND
021300* SCAN EACH ONE THAT IS NOT THE LICENSE FILE (HD-1822).
021400*----------------------------------------------------------------
021500 1000-READ-MANIFEST.
021600     OPEN INPUT MANIFEST-FILE.
021700 
021800     IF NOT MAN-OK
021900        DISPLAY 'MANIFEST OPEN ERROR - FS: ' MAN-FS
022000        PERFORM 9900-ABEND THRU 9900-EXIT
022100     END-IF.
022200 
022300     PERFORM 1010-READ-MANIFEST-RECORD THRU 1010-EXIT.
022400 
022500     PERFORM 1020-PROCESS-MANIFEST-ENTRY THRU 1020-EXIT
022600         UNTIL MAN-EOF.
022700 
022800     CLOSE MANIFEST-FILE.
022900 1000-EXIT.
023000     EXIT.
023100*
023200 1010-READ-MANIFEST-RECORD.
023300     READ MANIFEST-FILE.
023400 
023500     IF NOT MAN-OK AND NOT MAN-EOF
023600        DISPLAY 'MANIFEST READ ERROR - FS: ' MAN-FS
023700        PERFORM 9900-ABEND THRU 9900-EXIT
023800     END-IF.
023900 1010-EXIT.
024000     EXIT.
024100*
024200 1020-PROCESS-MANIFEST-ENTRY.
024300     IF NOT MAN-EOF
024400        MOVE MANIFEST-RECORD            TO WS-CURRENT-FILE-NAME
024500        IF WS-CURRENT-FILE-NAME NOT EQUAL SPACE
024600           PERFORM 1030-CHECK-LICENSE-SKIP THRU 1030-EXIT
024700           IF WS-KEEP-FILE
024800              PERFORM 2000-SCAN-REPORT-FILE THRU 2000-EXIT
024900           END-IF
025000        END-IF
025100        PERFORM 1010-READ-MANIFEST-RECORD THRU 1010-EXIT
025200     END-IF.
025300 1020-EXIT.
025400     EXIT.
025500*
025600 1030-CHECK-LICENSE-SKIP.
025700     MOVE WS-CURRENT-FILE-NAME         TO WS-CURRENT-FILE-UPPER.
025800     INSPECT WS-CURRENT-FILE-UPPER CONVERTING
025900         'abcdefghijklmnopqrstuvwxyz'
026000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026100 
026200     IF WS-CURRENT-FILE-UPPER (1:7) EQUAL 'LICENSE'
026300        MOVE 'Y'                       TO WS-SKIP-FLAG
026400     ELSE
026500        MOVE 'N'                       TO WS-SKIP-FLAG
026600     END-IF.
026700 1030-EXIT.
026800     EXIT.
026900*
027000*----------------------------------------------------------------
027100* SCAN ONE REPORT FILE LINE BY LINE, EXTRACTING A PAIR FROM EACH
027200* NON-BLANK LINE THAT MATCHES AN ACCEPTED LAYOUT. A FILE THAT
027300* WILL NOT OPEN IS LOGGED AND SKIPPED RATHER THAN ABENDING THE
027400* WHOLE VERIFICATION RUN.
027500*----------------------------------------------------------------
027600 2000-SCAN-REPORT-FILE.
027700     MOVE WS-CURRENT-FILE-NAME         TO WS-REPORT-ASSIGN-NAME.
027800     MOVE ZERO                         TO WS-LINE-NUM.
027900 
028000     OPEN INPUT REPORT-FILE.
028100 
028200     IF NOT RPT-OK
028300        DISPLAY 'REPORT FILE OPEN ERROR - FS: ' RPT-FS
028400                ' - '                  WS-CURRENT-FILE-NAME
028500        GO TO 2000-EXIT
028600     END-IF.
028700 
028800     PERFORM 2010-READ-REPORT-RECORD THRU 2010-EXIT.
028900 
029000     PERFORM 2020-PROCESS-REPORT-LINE THRU 2020-EXIT
029100         UNTIL RPT-EOF.
029200 
029300     CLOSE REPORT-FILE.
029400 2000-EXIT.
029500     EXIT.
029600*
029700 2010-READ-REPORT-RECORD.
029800     READ REPORT-FILE.
029900 
030000     IF RPT-OK
030100        ADD 1                          TO WS-LINE-NUM
030200        MOVE REPORT-RECORD              TO WS-LINE-TEXT
030300     ELSE
030400        IF NOT RPT-EOF
030500           DISPLAY 'REPORT FILE READ ERROR - FS: ' RPT-FS
030600                   ' - '                WS-CURRENT-FILE-NAME
030700        END-IF
030800     END-IF.
030900 2010-EXIT.
031000     EXIT.
031100*
031200 2020-PROCESS-REPORT-LINE.
031300     IF NOT RPT-EOF
031400        IF WS-LINE-TEXT NOT EQUAL SPACE
031500           PERFORM 2100-EXTRACT-PAIR THRU 2100-EXIT
031600           IF WS-PAIR-FOUND
031700              PERFORM 3000-RECORD-OCCURRENCE THRU 3000-EXIT
031800           END-IF
031900        END-IF
032000        PERFORM 2010-READ-REPORT-RECORD THRU 2010-EXIT
032100     END-IF.
032200 2020-EXIT.
032300     EXIT.
032400*
032500*----------------------------------------------------------------
032600* TRY EACH ACCEPTED LINE LAYOUT IN TURN - FIRST MATCH WINS
032700* (HD-1750): PIPE TABLE ROW, "A & B", "A VS B", THEN "A - B"
032800* (WITH OR WITHOUT A LEADING "- " BULLET MARKER).
032900*----------------------------------------------------------------
033000 2100-EXTRACT-PAIR.
033100     MOVE 'N'                          TO WS-FOUND-PAIR-FLAG.
033200     MOVE SPACE                        TO WS-MEMBER-1 WS-MEMBER-2.
033300 
033400     PERFORM 2110-TRY-PIPE-LAYOUT THRU 2110-EXIT.
033500 
033600     IF WS-PAIR-NOT-FOUND
033700        PERFORM 2120-TRY-AMPERSAND-LAYOUT THRU 2120-EXIT
033800     END-IF.
033900 
034000     IF WS-PAIR-NOT-FOUND
034100        PERFORM 2130-TRY-VS-LAYOUT THRU 2130-EXIT
034200     END-IF.
034300 
034400     IF WS-PAIR-NOT-FOUND
034500        PERFORM 2140-TRY-DASH-LAYOUT THRU 2140-EXIT
034600     END-IF.
034700 
034800     IF WS-PAIR-FOUND
034900        PERFORM 2160-TRIM-MEMBER-1 THRU 2160-EXIT
035000        PERFORM 2170-TRIM-MEMBER-2 THRU 2170-EXIT
035100        IF WS-MEMBER-1 EQUAL SPACE OR WS-MEMBER-2 EQUAL SPACE
035200           MOVE 'N'                    TO WS-FOUND-PAIR-FLAG
035300        END-IF
035400     END-IF.
035500 2100-EXIT.
035600     EXIT.
035700*
035800 2110-TRY-PIPE-LAYOUT.
035900     MOVE SPACE TO WS-FIELD-1 WS-FIELD-2 WS-FIELD-3 WS-FIELD-4.
036000     MOVE ZERO                         TO WS-FIELD-COUNT.
036100 
036200     UNSTRING WS-LINE-TEXT DELIMITED BY ALL '|'
036300         INTO WS-FIELD-1 WS-FIELD-2 WS-FIELD-3 WS-FIELD-4
036400         TALLYING IN WS-FIELD-COUNT
036500     END-UNSTRING.
036600 
036700     IF WS-FIELD-COUNT EQUAL 2
036800        MOVE WS-FIELD-1                TO WS-MEMBER-1
036900        MOVE WS-FIELD-2                TO WS-MEMBER-2
037000        MOVE 'Y'                       TO WS-FOUND-PAIR-FLAG
037100     END-IF.
037200 
037300     IF WS-FIELD-COUNT > 2
037400        PERFORM 2115-CHECK-INDEX-NUMERIC THRU 2115-EXIT
037500        IF WS-IDX-IS-NUMERIC
037600           MOVE WS-FIELD-2             TO WS-MEMBER-1
037700           MOVE WS-FIELD-3             TO WS-MEMBER-2
037800           MOVE 'Y'                    TO WS-FOUND-PAIR-FLAG
037900        END-IF
038000     END-IF.
038100 2110-EXIT.
038200     EXIT.
038300*
038400* A 3-OR-MORE-FIELD PIPE LINE IS ONLY TREATED AS INDEX/NAME1/
038500* NAME2 WHEN FIELD ONE IS ALL DIGITS (HD-1960) - OTHERWISE IT
038600* IS A REPORT COLUMN HEADING OR OTHER NON-DATA LINE AND IS
038700* REJECTED OUTRIGHT RATHER THAN FALLING BACK TO FIELDS ONE/TWO.
038800 2115-CHECK-INDEX-NUMERIC.
038900     MOVE 'N'                          TO WS-IDX-VALID-FLAG.
039000     MOVE ZERO                         TO WS-IDX-LEN.
039100 
039200     PERFORM 2116-FIND-FIELD-1-LENGTH THRU 2116-EXIT
039300         VARYING WS-IDX-POS FROM 24 BY -1
039400         UNTIL WS-IDX-POS < 1
039500         OR WS-IDX-LEN NOT EQUAL ZERO.
039600 
039700     IF WS-IDX-LEN > ZERO
039800        IF WS-FIELD-1 (1:WS-IDX-LEN) IS SFP-NUMERIC-VALID
039900           MOVE 'Y'                    TO WS-IDX-VALID-FLAG
040000        END-IF
040100     END-IF.
040200 2115-EXIT.
040300     EXIT.
040400*
040500 2116-FIND-FIELD-1-LENGTH.
040600     IF WS-FIELD-1 (WS-IDX-POS:1) NOT EQUAL SPACE
040700        MOVE WS-IDX-POS                TO WS-IDX-LEN
040800     END-IF.
040900 2116-EXIT.
041000     EXIT.
041100*
041200 2120-TRY-AMPERSAND-LAYOUT.
041300     MOVE SPACE                        TO WS-FIELD-1 WS-FIELD-2.
041400     MOVE ZERO                         TO WS-FIELD-COUNT.
041500 
041600     UNSTRING WS-LINE-TEXT DELIMITED BY '&'
041700         INTO WS-FIELD-1 WS-FIELD-2
041800         TALLYING IN WS-FIELD-COUNT
041900     END-UNSTRING.
042000 
042100     IF WS-FIELD-COUNT EQUAL 2
042200        MOVE WS-FIELD-1                TO WS-MEMBER-1
042300        MOVE WS-FIELD-2                TO WS-MEMBER-2
042400        MOVE 'Y'                       TO WS-FOUND-PAIR-FLAG
042500     END-IF.
042600 2120-EXIT.
042700     EXIT.
042800*
042900 2130-TRY-VS-LAYOUT.
043000     MOVE WS-LINE-TEXT                 TO WS-LINE-UPPER.
043100     INSPECT WS-LINE-UPPER CONVERTING
043200         'abcdefghijklmnopqrstuvwxyz'
043300         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
043400 
043500     MOVE WS-LINE-UPPER                TO WS-FIND-SOURCE.
043600     MOVE ' VS '                       TO WS-FIND-PATTERN.
043700     MOVE 4                            TO WS-FIND-PATTERN-LEN.
043800     PERFORM 9000-FIND-PATTERN THRU 9000-EXIT.
043900 
044000     IF WS-FIND-POS NOT EQUAL ZERO
044100        MOVE SPACE                     TO WS-FIELD-1 WS-FIELD-2
044200        COMPUTE WS-SPLIT-POS = WS-FIND-POS - 1
044300        IF WS-SPLIT-POS > ZERO
044400           MOVE WS-LINE-TEXT (1:WS-SPLIT-POS) TO WS-FIELD-1
044500        END-IF
044600        COMPUTE WS-SPLIT-POS = WS-FIND-POS + 4
044700        MOVE WS-LINE-TEXT (WS-SPLIT-POS:) TO WS-FIELD-2
044800        MOVE WS-FIELD-1                TO WS-MEMBER-1
044900        MOVE WS-FIELD-2                TO WS-MEMBER-2
045000        MOVE 'Y'                       TO WS-FOUND-PAIR-FLAG
045100     END-IF.
045200 2130-EXIT.
045300     EXIT.
045400*
045500 2140-TRY-DASH-LAYOUT.
045600     MOVE WS-LINE-TEXT                 TO WS-WORK-LINE.
045700 
045800     IF WS-WORK-LINE (1:2) EQUAL '- '
045900        MOVE WS-WORK-LINE (3:)          TO WS-WORK-LINE
046000     END-IF.
046100 
046200     MOVE WS-WORK-LINE                 TO WS-FIND-SOURCE.
046300     MOVE ' - '                        TO WS-FIND-PATTERN.
046400     MOVE 3                            TO WS-FIND-PATTERN-LEN.
046500     PERFORM 9000-FIND-PATTERN THRU 9000-EXIT.
046600 
046700     IF WS-FIND-POS NOT EQUAL ZERO
046800        MOVE SPACE                     TO WS-FIELD-1 WS-FIELD-2
046900        COMPUTE WS-SPLIT-POS = WS-FIND-POS - 1
047000        IF WS-SPLIT-POS > ZERO
047100           MOVE WS-WORK-LINE (1:WS-SPLIT-POS) TO WS-FIELD-1
047200        END-IF
047300        COMPUTE WS-SPLIT-POS = WS-FIND-POS + 3
047400        MOVE WS-WORK-LINE (WS-SPLIT-POS:) TO WS-FIELD-2
047500        MOVE WS-FIELD-1                TO WS-MEMBER-1
047600        MOVE WS-FIELD-2                TO WS-MEMBER-2
047700        MOVE 'Y'                       TO WS-FOUND-PAIR-FLAG
047800     END-IF.
047900 2140-EXIT.
048000     EXIT.
048100*
048200 2160-TRIM-MEMBER-1.
048300     MOVE ZERO                         TO WS-TRIM-LEAD.
048400     INSPECT WS-MEMBER-1 TALLYING WS-TRIM-LEAD FOR LEADING SPACE.
048500 
048600     IF WS-TRIM-LEAD EQUAL 24
048700        MOVE SPACE                     TO WS-MEMBER-1
048800     END-IF.
048900 
049000     IF WS-TRIM-LEAD > ZERO AND WS-TRIM-LEAD < 24
049100        COMPUTE WS-TRIM-START = WS-TRIM-LEAD + 1
049200        MOVE WS-MEMBER-1 (WS-TRIM-START:) TO WS-TRIM-TEMP
049300        MOVE WS-TRIM-TEMP              TO WS-MEMBER-1
049400     END-IF.
049500 2160-EXIT.
049600     EXIT.
049700*
049800 2170-TRIM-MEMBER-2.
049900     MOVE ZERO                         TO WS-TRIM-LEAD.
050000     INSPECT WS-MEMBER-2 TALLYING WS-TRIM-LEAD FOR LEADING SPACE.
050100 
050200     IF WS-TRIM-LEAD EQUAL 24
050300        MOVE SPACE                     TO WS-MEMBER-2
050400     END-IF.
050500 
050600     IF WS-TRIM-LEAD > ZERO AND WS-TRIM-LEAD < 24
050700        COMPUTE WS-TRIM-START = WS-TRIM-LEAD + 1
050800        MOVE WS-MEMBER-2 (WS-TRIM-START:) TO WS-TRIM-TEMP
050900        MOVE WS-TRIM-TEMP              TO WS-MEMBER-2
051000     END-IF.
051100 2170-EXIT.
051200     EXIT.
051300*
051400*----------------------------------------------------------------
051500* GENERIC LITERAL SEARCH - FIRST POSITION WS-FIND-PATTERN STARTS
051600* IN WS-FIND-SOURCE, OR ZERO IF IT DOES NOT OCCUR.
051700*----------------------------------------------------------------
051800 9000-FIND-PATTERN.
051900     MOVE ZERO                         TO WS-FIND-POS.
052000     COMPUTE WS-FIND-LIMIT = 81 - WS-FIND-PATTERN-LEN.
052100 
052200     IF WS-FIND-LIMIT > ZERO
052300        PERFORM 9010-SCAN-POSITION THRU 9010-EXIT
052400            VARYING WS-FIND-IDX FROM 1 BY 1
052500            UNTIL WS-FIND-IDX > WS-FIND-LIMIT
052600            OR WS-FIND-POS NOT EQUAL ZERO
052700     END-IF.
052800 9000-EXIT.
052900     EXIT.
053000*
053100 9010-SCAN-POSITION.
053200     IF WS-FIND-SOURCE (WS-FIND-IDX:WS-FIND-PATTERN-LEN) EQUAL
053300        WS-FIND-PATTERN (1:WS-FIND-PATTERN-LEN)
053400        MOVE WS-FIND-IDX               TO WS-FIND-POS
053500     END-IF.
053600 9010-EXIT.
053700     EXIT.
053800*
053900*----------------------------------------------------------------
054000* RECORD ONE OCCURRENCE, KEY MEMBERS IN ASCENDING ORDER SO THE
054100* PAIR IS ORDER-INSENSITIVE.
054200*----------------------------------------------------------------
054300 3000-RECORD-OCCURRENCE.
054400     IF WS-OCC-TOTAL < 5000
054500        ADD 1                          TO WS-OCC-TOTAL
054600        SET WS-OCC-IDX                 TO WS-OCC-TOTAL
054700        IF WS-MEMBER-1 < WS-MEMBER-2
054800           MOVE WS-MEMBER-1            TO OCC-ID-LO (WS-OCC-IDX)
054900           MOVE WS-MEMBER-2            TO OCC-ID-HI (WS-OCC-IDX)
055000        ELSE
055100           MOVE WS-MEMBER-2            TO OCC-ID-LO (WS-OCC-IDX)
055200           MOVE WS-MEMBER-1            TO OCC-ID-HI (WS-OCC-IDX)
055300        END-IF
055400        MOVE WS-CURRENT-FILE-NAME      TO OCC-FILE (WS-OCC-IDX)
055500        MOVE WS-LINE-NUM
055600                      TO OCC-LINE-NUM (WS-OCC-IDX)
055700        MOVE WS-LINE-TEXT
055800                      TO OCC-LINE-TEXT (WS-OCC-IDX)
055900     END-IF.
056000 3000-EXIT.
056100     EXIT.
056200*
056300*----------------------------------------------------------------
056400* COLLAPSE THE OCCURRENCE TABLE TO ONE ENTRY PER DISTINCT PAIR,
056500* COUNTING HOW MANY TIMES EACH PAIR WAS SEEN.
056600*----------------------------------------------------------------
056700 3900-BUILD-DUPLICATE-KEYS.
056800     IF WS-OCC-TOTAL NOT EQUAL ZERO
056900        PERFORM 3910-ADD-OCC-TO-KEYS THRU 3910-EXIT
057000            VARYING WS-OCC-IDX FROM 1 BY 1
057100            UNTIL WS-OCC-IDX > WS-OCC-TOTAL
057200     END-IF.
057300 3900-EXIT.
057400     EXIT.
057500*
057600 3910-ADD-OCC-TO-KEYS.
057700     MOVE ZERO                         TO WS-FOUND-IDX.
057800 
057900     IF WS-DUP-TOTAL NOT EQUAL ZERO
058000        PERFORM 3920-SCAN-FOR-KEY THRU 3920-EXIT
058100            VARYING WS-DUP-IDX FROM 1 BY 1
058200            UNTIL WS-DUP-IDX > WS-DUP-TOTAL
058300     END-IF.
058400 
058500     IF WS-FOUND-IDX NOT EQUAL ZERO
058600        SET WS-DUP-IDX                 TO WS-FOUND-IDX
058700        ADD 1                          TO DUP-COUNT (WS-DUP-IDX)
058800     ELSE
058900        ADD 1                          TO WS-DUP-TOTAL
059000        SET WS-DUP-IDX                 TO WS-DUP-TOTAL
059100        MOVE OCC-KEY-X (WS-OCC-IDX)    TO DUP-KEY-X (WS-DUP-IDX)
059200        MOVE 1                         TO DUP-COUNT (WS-DUP-IDX)
059300     END-IF.
059400 3910-EXIT.
059500     EXIT.
059600*
059700 3920-SCAN-FOR-KEY.
059800     IF DUP-KEY-X (WS-DUP-IDX) EQUAL OCC-KEY-X (WS-OCC-IDX)
059900        SET WS-FOUND-IDX               TO WS-DUP-IDX
060000     END-IF.
060100 3920-EXIT.
060200     EXIT.
060300*
060400*----------------------------------------------------------------
060500* STABLE INSERTION SORT OF THE DISTINCT PAIRS, ASCENDING BY KEY.
060600*----------------------------------------------------------------
060700 3950-SORT-DUPLICATE-KEYS.
060800     IF WS-DUP-TOTAL > 1
060900        PERFORM 3960-INSERT-ONE THRU 3960-EXIT
061000            VARYING WS-SORT-IDX FROM 2 BY 1
061100            UNTIL WS-SORT-IDX > WS-DUP-TOTAL
061200     END-IF.
061300 3950-EXIT.
061400     EXIT.
061500*
061600 3960-INSERT-ONE.
061700     SET WS-DUP-IDX                    TO WS-SORT-IDX.
061800     MOVE DUP-KEY-X (WS-DUP-IDX)       TO WS-KEY-COMBINED.
061900     MOVE DUP-COUNT (WS-DUP-IDX)       TO WS-KEY-COUNT.
062000     MOVE WS-SORT-IDX                  TO WS-SHIFT-IDX.
062100 
062200     PERFORM 3970-SHIFT-WHILE-HIGHER THRU 3970-EXIT
062300         UNTIL WS-SHIFT-IDX < 2
062400         OR DUP-KEY-X (WS-SHIFT-IDX - 1) NOT GREATER
062500            THAN WS-KEY-COMBINED.
062600 
062700     SET WS-DUP-IDX                    TO WS-SHIFT-IDX.
062800     MOVE WS-KEY-COMBINED              TO DUP-KEY-X (WS-DUP-IDX).
062900     MOVE WS-KEY-COUNT                 TO DUP-COUNT (WS-DUP-IDX).
063000 3960-EXIT.
063100     EXIT.
063200*
063300 3970-SHIFT-WHILE-HIGHER.
063400     SET WS-DUP-IDX                    TO WS-SHIFT-IDX.
063500     MOVE DUP-KEY-X (WS-SHIFT-IDX - 1)  TO DUP-KEY-X (WS-DUP-IDX).
063600     MOVE DUP-COUNT (WS-SHIFT-IDX - 1)  TO DUP-COUNT (WS-DUP-IDX).
063700     SUBTRACT 1                        FROM WS-SHIFT-IDX.
063800 3970-EXIT.
063900     EXIT.
064000*
064100*----------------------------------------------------------------
064200* PRINT THE SUCCESS LINE, OR THE FAILURE BANNER AND ONE BLOCK PER
064300* DUPLICATED PAIR, THEN SET THE RETURN CODE.
064400*----------------------------------------------------------------
064500 4000-REPORT-DUPLICATES.
064600     MOVE 'N'                          TO WS-DUP-FOUND-FLAG.
064700 
064800     IF WS-DUP-TOTAL NOT EQUAL ZERO
064900        PERFORM 4010-CHECK-ANY-DUP THRU 4010-EXIT
065000            VARYING WS-DUP-IDX FROM 1 BY 1
065100            UNTIL WS-DUP-IDX > WS-DUP-TOTAL
065200     END-IF.
065300 
065400     IF WS-NO-DUPS
065500        DISPLAY 'VERIFICATION PASSED - NO DUPLICATE PAIRS FOUND'
065600        MOVE ZERO                      TO RETURN-CODE
065700     ELSE
065800        DISPLAY 'VERIFICATION FAILED - DUPLICATE PAIRS FOUND'
065900        PERFORM 4020-PRINT-DUP-BLOCK THRU 4020-EXIT
066000            VARYING WS-DUP-IDX FROM 1 BY 1
066100            UNTIL WS-DUP-IDX > WS-DUP-TOTAL
066200        MOVE 1                         TO RETURN-CODE
066300     END-IF.
066400 4000-EXIT.
066500     EXIT.
066600*
066700 4010-CHECK-ANY-DUP.
066800     IF DUP-COUNT (WS-DUP-IDX) > 1
066900        MOVE 'Y'                       TO WS-DUP-FOUND-FLAG
067000     END-IF.
067100 4010-EXIT.
067200     EXIT.
067300*
067400 4020-PRINT-DUP-BLOCK.
067500     IF DUP-COUNT (WS-DUP-IDX) > 1
067600        MOVE DUP-COUNT (WS-DUP-IDX)    TO WS-COUNT-EDIT
067700        DISPLAY 'Pair: ' DUP-LO (WS-DUP-IDX) ' '
067800                DUP-HI (WS-DUP-IDX) ' (seen ' WS-COUNT-EDIT
067900                ' times)'
068000        PERFORM 4030-PRINT-OCCURRENCE THRU 4030-EXIT
068100            VARYING WS-OCC-IDX FROM 1 BY 1
068200            UNTIL WS-OCC-IDX > WS-OCC-TOTAL
068300     END-IF.
068400 4020-EXIT.
068500     EXIT.
068600*
068700 4030-PRINT-OCCURRENCE.
068800     IF OCC-KEY-X (WS-OCC-IDX) EQUAL DUP-KEY-X (WS-DUP-IDX)
068900        MOVE OCC-LINE-NUM (WS-OCC-IDX) TO WS-LINE-EDIT
069000        DISPLAY '    ' OCC-FILE (WS-OCC-IDX) ' LINE '
069100                WS-LINE-EDIT ': ' OCC-LINE-TEXT (WS-OCC-IDX)
069200     END-IF.
069300 4030-EXIT.
069400     EXIT.
069500*
069600 9900-ABEND.
069700     MOVE 16                           TO RETURN-CODE.
069800     GOBACK.
069900 9900-EXIT.
070000     EXIT.
