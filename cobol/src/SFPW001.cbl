000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. SFPW001.
000400 AUTHOR.     T-HANRATTY.
000500 INSTALLATION. STUDENT LIFE SYSTEMS GROUP.
000600 DATE-WRITTEN. 11/04/1986.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - STUDENT ACTIVITIES DATA ONLY.
000900*----------------------------------------------------------------
001000* SFPW001 - ROUND REPORT WRITER / CONSOLE LISTER
001100* COMMON BACK END FOR BOTH MIXER GENERATORS (SFPR001 AND SFPM001).
001200* CALLED ONCE PER ROUND WITH A FILLED SFP-ROUND-PAIR-TABLE. BUILDS
001300* THE "round_<n>" REPORT FILE NAME, WRITES THE REPORT FILE, AND
001400* LISTS THE SAME ROUND TO THE OPERATOR CONSOLE.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700*----------------------------------------------------------------
001800* 11/04/86  RTH  DPR-1052    ORIGINAL - SPLIT OUT OF SFPR001 SO
001900*                            THE SIMILARITY MIXER COULD SHARE THE
002000*                            SAME REPORT LAYOUT.
002100* 07/88     RTH  DPR-1052A   COLUMN HEADINGS WERE ONE COLUMN SHORT
002200*                            OF THE DETAIL LINE - WIDENED NAME
002300*                            COLUMNS TO 24 TO MATCH THE ROSTER.
002400* 02/91     RTH  HD-0871     RAISED TABLE CEILING FROM 200 TO
002500*                            500 TABLES PER ROUND (SEE SFPMRPT).
002600* 09/94     PKL  HD-1140     CONSOLE LISTING NOW SHOWS A BLANK
002700*                            LINE AFTER EACH ROUND - COORDINATORS
002800*                            WERE RUNNING ROUNDS TOGETHER ON THE
002900*                            SCREEN AND MISREADING THEM.
003000* 02/09/99  DMC  Y2K-118     REVIEWED - NO DATE FIELDS PRESENT,
003100*                            NO CENTURY WINDOWING REQUIRED.
003200* 04/30/01  DMC  HD-1502     DYNAMIC ASSIGN WAS STILL POINTING AT
003300*                            A FIXED DDNAME LEFT OVER FROM THE
003400*                            OLD SFPW000 REPORT STUB THIS PROGRAM
003500*                            REPLACED - NOW BUILT FRESH EACH CALL
003600*                            FROM THE ROUND NUMBER PASSED IN.
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS SFP-NUMERIC-VALID IS '0' THRU '9'.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT RPT-OUT-FILE              ASSIGN TO RPTOUT
005000                                       FILE STATUS RPT-OUT-FS.
005100*
005200 DATA DIVISION.
005300*
005400 FILE SECTION.
005500 FD  RPT-OUT-FILE                     RECORDING F.
005600 01  RPT-OUT-RECORD                   PIC X(80).
005700*
005800 WORKING-STORAGE SECTION.
005900* --- FILE NAME CONSTRUCTION --------------------------------
006000 01  WS-FILE-NAME-AREA.
006100     03  WS-RPT-FILE-NAME             PIC X(44)      VALUE SPACE.
006200     03  WS-ROUND-NUM-EDIT            PIC Z(2)9      VALUE ZERO.
006300     03  WS-TBL-EDIT                  PIC Z(2)9      VALUE ZERO.
006400     03  WS-LEAD-SPACES               PIC 9(2) COMP  VALUE ZERO.
006500     03  WS-DIGIT-START               PIC 9(2) COMP  VALUE ZERO.
006600     03  FILLER                       PIC X(8)       VALUE SPACE.
006700*
006800 01  WS-FILE-STATUSES.
006900     03  RPT-OUT-FS                   PIC XX.
007000       88  RPT-OUT-OK                            VALUE '00'.
007100     03  FILLER                       PIC X(8)       VALUE SPACE.
007200*
007300* --- REPORT-FILE PRINT LINES (PIPE-DELIMITED, 80 WIDE) ------
007400 01  WS-RPT-HEADER-LINE.
007500     03  WS-HDR-LABEL                 PIC X(6)   VALUE 'Round '.
007600     03  WS-HDR-ROUND-NUM             PIC ZZZ9.
007700     03  FILLER                       PIC X(70)      VALUE SPACE.
007800 01  WS-RPT-HEADER-FLAT REDEFINES WS-RPT-HEADER-LINE
007900                                     PIC X(80).
008000*
008100 01  WS-RPT-COLUMN-HEADING.
008200     03  FILLER                       PIC X(7)   VALUE 'Table #'.
008300     03  FILLER                       PIC X(3)       VALUE ' | '.
008400     03  FILLER                       PIC X(24)  VALUE 'Name 1'.
008500     03  FILLER                       PIC X(3)       VALUE ' | '.
008600     03  FILLER                       PIC X(24)  VALUE 'Name 2'.
008700     03  FILLER                       PIC X(19)      VALUE SPACE.
008800 01  WS-RPT-COLUMN-HEADING-FLAT REDEFINES WS-RPT-COLUMN-HEADING
008900                                     PIC X(80).
009000*
009100 01  WS-RPT-DETAIL-LINE.
009200     03  WS-DET-TABLE-NUM             PIC Z(6)9.
009300     03  FILLER                       PIC X(3)       VALUE ' | '.
009400     03  WS-DET-NAME-1                PIC X(24)      VALUE SPACE.
009500     03  FILLER                       PIC X(3)       VALUE ' | '.
009600     03  WS-DET-NAME-2                PIC X(24)      VALUE SPACE.
009700     03  FILLER                       PIC X(19)      VALUE SPACE.
009800 01  WS-RPT-DETAIL-FLAT REDEFINES WS-RPT-DETAIL-LINE
009900                                     PIC X(80).
010000* --- CONSOLE LISTING LINES (SPACE-DELIMITED, SHOP STANDARD) --
010100 01  WS-CONSOLE-SEPARATOR             PIC X(60)  VALUE ALL '-'.
010200*
010300 01  WS-CONSOLE-HEADING.
010400     03  FILLER                       PIC X(8)   VALUE 'Table #'.
010500     03  FILLER                       PIC X(24)  VALUE 'Name 1'.
010600     03  FILLER                       PIC X(24)  VALUE 'Name 2'.
010700*
010800 01  WS-CONSOLE-DETAIL-LINE.
010900     03  WS-CON-TABLE-NUM             PIC X(8)       VALUE SPACE.
011000     03  WS-CON-NAME-1                PIC X(24)      VALUE SPACE.
011100     03  WS-CON-NAME-2                PIC X(24)      VALUE SPACE.
011200*
011300 LINKAGE SECTION.
011400 COPY SFPMRPT.
011500 COPY SFPMRES.
011600*
011700 PROCEDURE DIVISION USING SFP-ROUND-PAIR-TABLE
011800                          SFP-RESULT-AREA.
011900*
012000 0000-MAIN-LOGIC.
012100     MOVE ZERO                        TO RESULT-CODE.
012200     MOVE SPACE                       TO RESULT-DESCRIPTION.
012300 
012400     PERFORM 1000-BUILD-FILE-NAME THRU 1000-EXIT.
012500 
012600     IF RESULT-OK
012700        PERFORM 1100-WRITE-REPORT-FILE THRU 1100-EXIT
012800     END-IF.
012900 
013000     IF RESULT-OK
013100        PERFORM 2000-LIST-ROUND-TO-CONSOLE THRU 2000-EXIT
013200     END-IF.
013300 
013400     GOBACK.
013500*
013600*----------------------------------------------------------------
013700* BUILD "round_<n>" - TRIM THE LEADING SPACES THE EDITED PICTURE
013800* GIVES US, THEN STRING THE DIGITS ONTO THE SHOP'S FILE PREFIX.
013900*----------------------------------------------------------------
014000 1000-BUILD-FILE-NAME.
014100     MOVE RPT-ROUND-NUM                TO WS-ROUND-NUM-EDIT.
014200     MOVE ZERO                         TO WS-LEAD-SPACES.
014300     INSPECT WS-ROUND-NUM-EDIT TALLYING WS-LEAD-SPACES
014400                               FOR LEADING SPACE.
014500     COMPUTE WS-DIGIT-START = WS-LEAD-SPACES + 1.
014600 
014700     MOVE SPACE                        TO WS-RPT-FILE-NAME.
014800     STRING 'round_'                           DELIMITED BY SIZE
014900           WS-ROUND-NUM-EDIT (WS-DIGIT-START:) DELIMITED BY SIZE
015000      INTO WS-RPT-FILE-NAME
015100     END-STRING.
015200 
015300     MOVE WS-RPT-FILE-NAME              TO RPT-FILE-NAME.
015400 1000-EXIT.
015500     EXIT.
015600*
015700*----------------------------------------------------------------
015800* WRITE THE PIPE-DELIMITED REPORT FILE - HEADER, COLUMN HEADING,
015900* ONE DETAIL LINE PER TABLE.
016000*----------------------------------------------------------------
016100 1100-WRITE-REPORT-FILE.
016200     OPEN OUTPUT RPT-OUT-FILE.
016300 
016400     IF NOT RPT-OUT-OK
016500        MOVE 21                        TO RESULT-CODE
016600        STRING 'OPEN FAILED FOR REPORT FILE '
016700                                        DELIMITED BY SIZE
016800               WS-RPT-FILE-NAME         DELIMITED BY SIZE
016900          INTO RESULT-DESCRIPTION
017000        END-STRING
017100        GO TO 1100-EXIT
017200     END-IF.
017300 
017400     MOVE RPT-ROUND-NUM                 TO WS-HDR-ROUND-NUM.
017500     WRITE RPT-OUT-RECORD FROM WS-RPT-HEADER-FLAT.
017600     WRITE RPT-OUT-RECORD FROM WS-RPT-COLUMN-HEADING-FLAT.
017700 
017800     PERFORM 1200-WRITE-DETAIL-LINE THRU 1200-EXIT
017900         VARYING RPT-IDX FROM 1 BY 1
018000         UNTIL RPT-IDX > RPT-PAIR-TOTAL.
018100 
018200     CLOSE RPT-OUT-FILE.
018300 1100-EXIT.
018400     EXIT.
018500*
018600 1200-WRITE-DETAIL-LINE.
018700     MOVE RPT-TABLE-NUM (RPT-IDX)        TO WS-DET-TABLE-NUM.
018800     MOVE RPT-NAME-1 (RPT-IDX)           TO WS-DET-NAME-1.
018900     MOVE RPT-NAME-2 (RPT-IDX)           TO WS-DET-NAME-2.
019000     WRITE RPT-OUT-RECORD FROM WS-RPT-DETAIL-FLAT.
019100 1200-EXIT.
019200     EXIT.
019300*
019400*----------------------------------------------------------------
019500* LIST THE SAME ROUND TO THE OPERATOR CONSOLE - TITLE, SEPARATOR,
019600* HEADINGS, ONE LINE PER TABLE, BLANK LINE.
019700*----------------------------------------------------------------
019800 2000-LIST-ROUND-TO-CONSOLE.
019900     DISPLAY 'Round ' RPT-ROUND-NUM ':'.
020000     DISPLAY WS-CONSOLE-SEPARATOR.
020100     DISPLAY WS-CONSOLE-HEADING.
020200 
020300     PERFORM 2100-DISPLAY-PAIR THRU 2100-EXIT
020400         VARYING RPT-IDX FROM 1 BY 1
020500         UNTIL RPT-IDX > RPT-PAIR-TOTAL.
020600 
020700     DISPLAY SPACE.
020800 2000-EXIT.
020900     EXIT.
021000*
021100 2100-DISPLAY-PAIR.
021200     MOVE RPT-TABLE-NUM (RPT-IDX)       TO WS-TBL-EDIT.
021300     MOVE ZERO                          TO WS-LEAD-SPACES.
021400     INSPECT WS-TBL-EDIT TALLYING WS-LEAD-SPACES
021500                          FOR LEADING SPACE.
021600     COMPUTE WS-DIGIT-START = WS-LEAD-SPACES + 1.
021700 
021800     MOVE SPACE                         TO WS-CON-TABLE-NUM.
021900     MOVE WS-TBL-EDIT (WS-DIGIT-START:)  TO WS-CON-TABLE-NUM.
022000     MOVE RPT-NAME-1 (RPT-IDX)           TO WS-CON-NAME-1.
022100     MOVE RPT-NAME-2 (RPT-IDX)           TO WS-CON-NAME-2.
022200 
022300     DISPLAY WS-CONSOLE-DETAIL-LINE.
022400 2100-EXIT.
022500     EXIT.
