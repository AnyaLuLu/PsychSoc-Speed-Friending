000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. SFPL001.
000400 AUTHOR.     T-HANRATTY.
000500 INSTALLATION. STUDENT LIFE SYSTEMS GROUP.
000600 DATE-WRITTEN. 11/04/1986.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - STUDENT ACTIVITIES DATA ONLY.
000900*----------------------------------------------------------------
001000* SFPL001 - MIXER CONFIGURATION / PARTICIPANT ROSTER LOADER
001100* MI-0941.SLS.MIXER.LOADER
001200* CALLED BY THE SIMILARITY MIXER (SFPM001) BEFORE THE FIRST ROUND
001300* IS BUILT. READS THE ONE-RECORD CONFIGURATION FILE, APPLIES THE
001400* SHOP'S DEFAULTS FOR ANYTHING LEFT BLANK OR ZERO, THEN OPENS THE
001500* PARTICIPANT ROSTER NAMED IN THE CONFIGURATION (DYNAMIC ASSIGN)
001600* AND BUILDS THE IN-MEMORY PARTICIPANT TABLE THE MATCHER WORKS
001700* FROM. BOTH THE FILLED-IN CONFIGURATION AND THE TABLE ARE HANDED
001800* BACK TO THE CALLER ON THE LINKAGE.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100*----------------------------------------------------------------
002200* 11/04/86  RTH  DPR-1052    ORIGINAL.
002300* 02/91     RTH  HD-0871     RAISED TABLE CEILING FROM 200 TO
002400*                            500 - FALL MIXER OVERFLOWED IT.
002500* 02/93     RTH  HD-0955     LAST RECORD FOR A GIVEN ID NOW WINS
002600*                            INSTEAD OF THE FIRST - COORDINATOR
002700*                            RE-SENT CORRECTED PERSONALITY CODES
002800*                            AS APPENDED ROWS RATHER THAN A CLEAN
002900*                            FILE.
003000* 02/09/99  DMC  Y2K-118     REVIEWED - NO DATE FIELDS PRESENT,
003100*                            NO CENTURY WINDOWING REQUIRED.
003200* 04/30/01  DMC  HD-1502     ROSTER RECORD LENGTH IS NOW CHECKED
003300*                            (FS '04') SO A TRUNCATED EXTRACT IS
003400*                            CAUGHT HERE INSTEAD OF SCORING EVERY
003500*                            PARTICIPANT AS A BLANK CODE.
003600* 04/02/08  DMC  HD-1975     2030-FIND-OR-ADD-ENTRY HAD NO
003700*                            CEILING CHECK OF ITS OWN - A ROSTER
003800*                            OVER THE 500-ENTRY LIMIT HD-0871 SET
003900*                            WOULD RUN PAST PTB-ENTRY'S
004000*                            ALLOCATION INSTEAD OF FAILING
004100*                            CLEANLY THE WAY 2900-VALIDATE-
004200*                            PARTICIPANT-TABLE ALREADY DOES FOR
004300*                            OTHER BAD ROSTERS. ADDED RESULT-
004400*                            CODE 36 FOR THE NEW CONDITION.
004500*----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.    IBM-370.
005000 OBJECT-COMPUTER.    IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS SFP-NUMERIC-VALID IS '0' THRU '9'.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CONFIG-FILE                ASSIGN TO CFGFILE
005800                                        FILE STATUS CFG-FS.
005900     SELECT PARTICIPANT-FILE           ASSIGN TO
006000                       WS-ROSTER-ASSIGN-NAME
006100                                        FILE STATUS PRT-FS.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600 FD  CONFIG-FILE                       RECORDING F.
006700 01  CFG-IN-RECORD.
006800     03  CFG-IN-NUM-ROUNDS             PIC 9(3).
006900     03  CFG-IN-RANDOMIZE-FLAG         PIC X(1).
007000     03  CFG-IN-RANDOM-SEED            PIC 9(9).
007100     03  CFG-IN-ROSTER-FILE            PIC X(44).
007200     03  FILLER                        PIC X(3).
007300*
007400 FD  PARTICIPANT-FILE                  RECORDING F
007500                                        RECORD CONTAINS 36
007600                       CHARACTERS.
007700 COPY SFPMPRT.
007800*
007900 WORKING-STORAGE SECTION.
008000 01  WS-FILE-STATUSES.
008100     03  CFG-FS                        PIC XX.
008200       88  CFG-OK                               VALUE '00'.
008300     03  PRT-FS                        PIC XX.
008400       88  PRT-OK                               VALUE '00'.
008500       88  PRT-EOF                              VALUE '10'.
008600       88  PRT-SHORT-REC                        VALUE '04'.
008700     03  FILLER                        PIC X(8)       VALUE SPACE.
008800*
008900 01  WS-ROSTER-ASSIGN-NAME             PIC X(44)      VALUE SPACE.
009000*
009100 01  WS-WORK-COUNTERS.
009200     03  WS-FOUND-IDX                  PIC 9(4) COMP  VALUE ZERO.
009300     03  WS-LEAD-SPACES                PIC 9(2) COMP  VALUE ZERO.
009400     03  WS-DIGIT-START                PIC 9(2) COMP  VALUE ZERO.
009500     03  WS-HALF-QUOTIENT              PIC 9(4) COMP  VALUE ZERO.
009600     03  WS-HALF-REMAINDER             PIC 9(1) COMP  VALUE ZERO.
009700     03  FILLER                        PIC X(6)       VALUE SPACE.
009800*
009900 01  WS-COUNT-EDIT-AREA.
010000     03  WS-COUNT-DISP                 PIC Z(3)9.
010100     03  FILLER                        PIC X(8)       VALUE SPACE.
010200*
010300 LINKAGE SECTION.
010400 COPY SFPMCFG.
010500 COPY SFPMPTB.
010600 COPY SFPMRES.
010700*
010800 PROCEDURE DIVISION USING SFP-CONFIG-RECORD
010900                          SFP-PARTICIPANT-TABLE
011000                          SFP-RESULT-AREA.
011100*
011200 0000-MAIN-LOGIC.
011300     MOVE ZERO                        TO RESULT-CODE.
011400     MOVE SPACE                       TO RESULT-DESCRIPTION.
011500     MOVE ZERO                        TO PTB-TOTAL.
011600 
011700     PERFORM 1000-READ-CONFIG-RECORD THRU 1000-EXIT.
011800 
011900     IF RESULT-OK
012000        PERFORM 1100-APPLY-CONFIG-DEFAULTS THRU 1100-EXIT
012100     END-IF.
012200 
012300     IF RESULT-OK
012400        PERFORM 2000-READ-PARTICIPANT-ROSTER THRU 2000-EXIT
012500     END-IF.
012600 
012700     IF RESULT-OK
012800        PERFORM 2900-VALIDATE-PARTICIPANT-TABLE THRU 2900-EXIT
012900     END-IF.
013000 
013100     GOBACK.
013200*
013300*----------------------------------------------------------------
013400* READ THE SINGLE CONFIGURATION RECORD.
013500*----------------------------------------------------------------
013600 1000-READ-CONFIG-RECORD.
013700     OPEN INPUT CONFIG-FILE.
013800 
013900     IF NOT CFG-OK
014000        MOVE 21                       TO RESULT-CODE
014100        STRING 'CONFIGURATION FILE OPEN ERROR - FS: '
014200                                       DELIMITED BY SIZE
014300               CFG-FS                  DELIMITED BY SIZE
014400          INTO RESULT-DESCRIPTION
014500        END-STRING
014600        GO TO 1000-EXIT
014700     END-IF.
014800 
014900     READ CONFIG-FILE.
015000 
015100     IF NOT CFG-OK
015200        MOVE 22                       TO RESULT-CODE
015300        STRING 'CONFIGURATION FILE READ ERROR - FS: '
015400                                       DELIMITED BY SIZE
015500               CFG-FS                  DELIMITED BY SIZE
015600          INTO RESULT-DESCRIPTION
015700        END-STRING
015800     ELSE
015900        MOVE CFG-IN-NUM-ROUNDS         TO CFG-NUM-ROUNDS
016000        MOVE CFG-IN-RANDOMIZE-FLAG     TO CFG-RANDOMIZE-FLAG
016100        MOVE CFG-IN-RANDOM-SEED        TO CFG-RANDOM-SEED
016200        MOVE CFG-IN-ROSTER-FILE        TO CFG-ROSTER-FILE
016300     END-IF.
016400 
016500     CLOSE CONFIG-FILE.
016600 1000-EXIT.
016700     EXIT.
016800*
016900*----------------------------------------------------------------
017000* SUBSTITUTE THE SHOP'S DEFAULTS FOR ANYTHING LEFT BLANK OR ZERO.
017100*----------------------------------------------------------------
017200 1100-APPLY-CONFIG-DEFAULTS.
017300     IF CFG-NUM-ROUNDS-X IS NOT SFP-NUMERIC-VALID
017400        OR CFG-NUM-ROUNDS EQUAL ZERO
017500        MOVE 5                        TO CFG-NUM-ROUNDS
017600     END-IF.
017700 
017800     IF NOT CFG-RANDOMIZE-ON AND NOT CFG-RANDOMIZE-OFF
017900        MOVE 'Y'                      TO CFG-RANDOMIZE-FLAG
018000     END-IF.
018100 
018200     IF CFG-ROSTER-FILE EQUAL SPACE
018300        MOVE 'names.csv'              TO CFG-ROSTER-FILE
018400     END-IF.
018500 1100-EXIT.
018600     EXIT.
018700*
018800*----------------------------------------------------------------
018900* OPEN THE PARTICIPANT ROSTER NAMED IN THE CONFIGURATION AND
019000* BUILD THE IN-MEMORY PARTICIPANT TABLE.
019100*----------------------------------------------------------------
019200 2000-READ-PARTICIPANT-ROSTER.
019300     MOVE CFG-ROSTER-FILE              TO WS-ROSTER-ASSIGN-NAME.
019400 
019500     OPEN INPUT PARTICIPANT-FILE.
019600 
019700     IF NOT PRT-OK
019800        MOVE 31                       TO RESULT-CODE
019900        STRING 'PARTICIPANT ROSTER OPEN ERROR - FS: '
020000                                       DELIMITED BY SIZE
020100               PRT-FS                  DELIMITED BY SIZE
020200          INTO RESULT-DESCRIPTION
020300        END-STRING
020400        GO TO 2000-EXIT
020500     END-IF.
020600 
020700     PERFORM 2010-READ-PARTICIPANT-RECORD THRU 2010-EXIT.
020800 
020900     PERFORM 2020-STORE-PARTICIPANT-RECORD THRU 2020-EXIT
021000         UNTIL PRT-EOF OR RESULT-FAILED.
021100 
021200     CLOSE PARTICIPANT-FILE.
021300 2000-EXIT.
021400     EXIT.
021500*
021600 2010-READ-PARTICIPANT-RECORD.
021700     READ PARTICIPANT-FILE.
021800 
021900     IF PRT-SHORT-REC
022000        MOVE 32                       TO RESULT-CODE
022100        MOVE 'PARTICIPANT ROSTER RECORD IS MISSING EXPECTED '
022200             'FIELDS'                 TO RESULT-DESCRIPTION
022300        GO TO 2010-EXIT
022400     END-IF.
022500 
022600     IF NOT PRT-OK AND NOT PRT-EOF
022700        MOVE 33                       TO RESULT-CODE
022800        STRING 'PARTICIPANT ROSTER READ ERROR - FS: '
022900                                       DELIMITED BY SIZE
023000               PRT-FS                  DELIMITED BY SIZE
023100          INTO RESULT-DESCRIPTION
023200        END-STRING
023300     END-IF.
023400 2010-EXIT.
023500     EXIT.
023600*
023700 2020-STORE-PARTICIPANT-RECORD.
023800     IF NOT PRT-EOF AND NOT RESULT-FAILED
023900        IF PART-ID NOT EQUAL SPACE AND PART-NAME NOT EQUAL SPACE
024000           PERFORM 2030-FIND-OR-ADD-ENTRY THRU 2030-EXIT
024100        END-IF
024200        PERFORM 2010-READ-PARTICIPANT-RECORD THRU 2010-EXIT
024300     END-IF.
024400 2020-EXIT.
024500     EXIT.
024600*
024700*----------------------------------------------------------------
024800* DUPLICATE IDS: THE LAST RECORD READ FOR AN ID WINS (HD-0955).
024900*----------------------------------------------------------------
025000 2030-FIND-OR-ADD-ENTRY.
025100     MOVE ZERO                         TO WS-FOUND-IDX.
025200 
025300     IF PTB-TOTAL NOT EQUAL ZERO
025400        PERFORM 2040-SCAN-FOR-ID THRU 2040-EXIT
025500            VARYING PTB-IDX FROM 1 BY 1
025600            UNTIL PTB-IDX > PTB-TOTAL
025700     END-IF.
025800 
025900     IF WS-FOUND-IDX NOT EQUAL ZERO
026000        SET PTB-IDX                    TO WS-FOUND-IDX
026100     ELSE
026200        IF PTB-TOTAL EQUAL 500
026300           MOVE 36                     TO RESULT-CODE
026400           STRING 'PARTICIPANT ROSTER HAS MORE THAN 500 '
026500                                          DELIMITED BY SIZE
026600                  'PARTICIPANTS'          DELIMITED BY SIZE
026700             INTO RESULT-DESCRIPTION
026800           END-STRING
026900           GO TO 2030-EXIT
027000        END-IF
027100        ADD 1                          TO PTB-TOTAL
027200        SET PTB-IDX                    TO PTB-TOTAL
027300        MOVE PART-ID                   TO PTB-ID (PTB-IDX)
027400     END-IF.
027500 
027600     MOVE PART-NAME                    TO PTB-NAME (PTB-IDX).
027700     MOVE PART-MBTI                    TO PTB-MBTI (PTB-IDX).
027800 2030-EXIT.
027900     EXIT.
028000*
028100 2040-SCAN-FOR-ID.
028200     IF PTB-ID (PTB-IDX) EQUAL PART-ID
028300        SET WS-FOUND-IDX                TO PTB-IDX
028400     END-IF.
028500 2040-EXIT.
028600     EXIT.
028700*
028800*----------------------------------------------------------------
028900* THE TABLE MUST BE NON-EMPTY AND HOLD AN EVEN NUMBER OF
029000* PARTICIPANTS (EVERY MIXER ROUND PAIRS EVERYONE).
029100*----------------------------------------------------------------
029200 2900-VALIDATE-PARTICIPANT-TABLE.
029300     IF PTB-TOTAL EQUAL ZERO
029400        MOVE 34                       TO RESULT-CODE
029500        MOVE 'PARTICIPANT ROSTER HAS NO USABLE PARTICIPANTS'
029600                                       TO RESULT-DESCRIPTION
029700        GO TO 2900-EXIT
029800     END-IF.
029900 
030000     DIVIDE PTB-TOTAL BY 2 GIVING WS-HALF-QUOTIENT
030100                        REMAINDER WS-HALF-REMAINDER.
030200 
030300     IF WS-HALF-REMAINDER NOT EQUAL ZERO
030400        MOVE 35                       TO RESULT-CODE
030500        MOVE PTB-TOTAL                 TO WS-COUNT-DISP
030600        MOVE ZERO                      TO WS-LEAD-SPACES
030700        INSPECT WS-COUNT-DISP TALLYING WS-LEAD-SPACES
030800                              FOR LEADING SPACE
030900        COMPUTE WS-DIGIT-START = WS-LEAD-SPACES + 1
031000        STRING 'PARTICIPANT ROSTER HAS AN ODD COUNT OF '
031100                                       DELIMITED BY SIZE
031200               WS-COUNT-DISP (WS-DIGIT-START:)
031300                                       DELIMITED BY SIZE
031400               ' PARTICIPANTS'         DELIMITED BY SIZE
031500          INTO RESULT-DESCRIPTION
031600        END-STRING
031700     END-IF.
031800 2900-EXIT.
031900     EXIT.
