000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. SFPM001.
000400 AUTHOR.     P-KOLLER.
000500 INSTALLATION. STUDENT LIFE SYSTEMS GROUP.
000600 DATE-WRITTEN. 09/09/1994.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - STUDENT ACTIVITIES DATA ONLY.
000900*----------------------------------------------------------------
001000* SFPM001 - PERSONALITY-SIMILARITY PAIRING GENERATOR
001100* MI-0942.SLS.MIXER.SIMILARITY
001200* CALLS SFPL001 TO LOAD THE CONFIGURATION AND THE PARTICIPANT
001300* TABLE, THEN RUNS UP TO CFG-NUM-ROUNDS ROUNDS, EACH TIME PAIRING
001400* THE MOST SIMILAR PERSONALITY CODES (4-LETTER MATCH SCORE) THAT
001500* HAVE NOT ALREADY MET, GREEDILY, HIGHEST SCORE FIRST. A ROUND
001600* THAT CANNOT PRODUCE ANY NEW PAIR ENDS THE RUN EARLY. EACH
001700* SUCCESSFUL ROUND IS HANDED TO SFPW001 FOR REPORTING.
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*----------------------------------------------------------------
002100* 09/09/94  PKL  HD-1141     ORIGINAL - COORDINATOR WANTED A
002200*                            SECOND MIXER MODE FOR THE PERSONALITY
002300*                            WORKSHOP SERIES, GROUPING BY MBTI
002400*                            CODE RATHER THAN PLAIN ROUND ROBIN.
002500* 02/09/99  DMC  Y2K-118     REVIEWED - NO DATE FIELDS PRESENT,
002600*                            NO CENTURY WINDOWING REQUIRED.
002700* 04/30/01  DMC  HD-1502     A ROSTER WITH A BLANK PERSONALITY
002800*                            CODE WAS ABENDING THE SCORER - BLANK
002900*                            AND SHORT CODES NOW SCORE A FLAT
003000*                            ZERO INSTEAD OF BEING REJECTED.
003100* 11/14/03  DMC  HD-1688     CANDIDATE SORT WAS NOT STABLE - TWO
003200*                            RUNS OF THE SAME ROSTER PRODUCED
003300*                            DIFFERENT TABLES FOR TIED SCORES.
003400*                            REWROTE 0320-SORT-CANDIDATES AS A
003500*                            STABLE INSERTION SORT.
003600* 04/02/08  DMC  HD-1976     0312-SCAN-SECOND WAS QUIETLY
003700*                            DROPPING CANDIDATE PAIRS ONCE
003800*                            WS-CANDIDATE-TOTAL HIT 9999 WITH NO
003900*                            MESSAGE AT ALL - A ROSTER WELL UNDER
004000*                            THE SHOP'S OWN 500-PARTICIPANT
004100*                            CEILING CAN HAVE MORE PAIRS THAN
004200*                            THAT IN ROUND ONE ALONE, SO THE
004300*                            GREEDY SCORER WAS WORKING FROM A
004400*                            PARTIAL, ENUMERATION-ORDER-BIASED
004500*                            CANDIDATE SET. NOW ABENDS WITH A
004600*                            MESSAGE INSTEAD OF SCORING SILENTLY
004700*                            INCOMPLETE ROUNDS. 0361-ADD-HISTORY-
004800*                            ENTRY GOT THE SAME CEILING CHECK
004900*                            AGAINST WS-HISTORY-ENTRY'S 9999-
005000*                            ENTRY LIMIT FOR THE SAME REASON.
005100*----------------------------------------------------------------
005200 ENVIRONMENT DIVISION.
005300*
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.    IBM-370.
005600 OBJECT-COMPUTER.    IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS SFP-NUMERIC-VALID IS '0' THRU '9'.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300**
006400 DATA DIVISION.
006500**
006600 FILE SECTION.
006700**
006800 WORKING-STORAGE SECTION.
006900* --- SCRAMBLE / MATCH-HISTORY / ROUND-BUILDING WORK AREAS ------
007000 01  WS-RANDOM-AREA.
007100     03  WS-RANDOM-SEED          PIC 9(9) COMP  VALUE 1.
007200     03  WS-RANDOM-PRODUCT       PIC 9(18) COMP VALUE ZERO.
007300     03  WS-RANDOM-LIMIT         PIC 9(4) COMP  VALUE ZERO.
007400     03  WS-RANDOM-PICK          PIC 9(4) COMP  VALUE ZERO.
007500     03  WS-RANDOM-DIVQUOT       PIC 9(9) COMP  VALUE ZERO.
007600     03  FILLER                  PIC X(6)       VALUE SPACE.
007700*
007800 01  WS-SCRAMBLE-ORDER-AREA.
007900     03  FILLER                  PIC X(6)       VALUE SPACE.
008000     03  WS-SCRAMBLE-ENTRY OCCURS 500 TIMES
008100                      INDEXED BY WS-SCR-IDX
008200                      PIC 9(4) COMP.
008300*
008400 01  WS-USED-THIS-ROUND-AREA.
008500     03  FILLER                  PIC X(6)       VALUE SPACE.
008600     03  WS-USED-THIS-ROUND OCCURS 500 TIMES
008700                      PIC X(1).
008800*
008900 01  WS-ACCEPTED-PAIR-AREA.
009000     03  FILLER                  PIC X(6)       VALUE SPACE.
009100     03  WS-ACC-ENTRY OCCURS 500 TIMES
009200                      INDEXED BY WS-ACC-IDX.
009300         05  WS-ACC-POS-1        PIC 9(4) COMP.
009400         05  WS-ACC-POS-2        PIC 9(4) COMP.
009500*
009600 01  WS-CANDIDATE-AREA.
009700     03  WS-CANDIDATE-TOTAL      PIC 9(5) COMP  VALUE ZERO.
009800     03  FILLER                  PIC X(6)       VALUE SPACE.
009900     03  WS-CANDIDATE-ENTRY OCCURS 0 TO 9999 TIMES
010000                      DEPENDING ON WS-CANDIDATE-TOTAL
010100                      INDEXED BY WS-CAND-IDX.
010200         05  WS-CAND-SCORE       PIC 9(1).
010300         05  WS-CAND-POS-1       PIC 9(4) COMP.
010400         05  WS-CAND-POS-2       PIC 9(4) COMP.
010500*
010600 01  WS-HISTORY-AREA.
010700     03  WS-HISTORY-TOTAL        PIC 9(5) COMP  VALUE ZERO.
010800     03  FILLER                  PIC X(6)       VALUE SPACE.
010900     03  WS-HISTORY-ENTRY OCCURS 0 TO 9999 TIMES
011000                      DEPENDING ON WS-HISTORY-TOTAL
011100                      INDEXED BY WS-HIST-IDX.
011200         05  WS-HIST-POS-LO      PIC 9(4) COMP.
011300         05  WS-HIST-POS-HI      PIC 9(4) COMP.
011400*
011500 01  WS-SORT-WORK-AREA.
011600     03  WS-SORT-IDX             PIC 9(5) COMP  VALUE ZERO.
011700     03  WS-SHIFT-IDX            PIC 9(5) COMP  VALUE ZERO.
011800     03  WS-KEY-SCORE            PIC 9(1)       VALUE ZERO.
011900     03  WS-KEY-POS-1            PIC 9(4) COMP  VALUE ZERO.
012000     03  WS-KEY-POS-2            PIC 9(4) COMP  VALUE ZERO.
012100     03  FILLER                  PIC X(6)       VALUE SPACE.
012200*
012300 01  WS-SCORE-WORK-AREA.
012400     03  WS-K1                   PIC 9(4) COMP  VALUE ZERO.
012500     03  WS-K2                   PIC 9(4) COMP  VALUE ZERO.
012600     03  WS-K2-START             PIC 9(4) COMP  VALUE ZERO.
012700     03  WS-POS-A                PIC 9(4) COMP  VALUE ZERO.
012800     03  WS-POS-B                PIC 9(4) COMP  VALUE ZERO.
012900     03  WS-PAIR-SCORE           PIC 9(1) COMP  VALUE ZERO.
013000     03  WS-LETTER-IDX           PIC 9(1) COMP  VALUE ZERO.
013100     03  WS-SPACE-COUNT-A        PIC 9(1) COMP  VALUE ZERO.
013200     03  WS-SPACE-COUNT-B        PIC 9(1) COMP  VALUE ZERO.
013300     03  WS-FLAG-IDX             PIC 9(4) COMP  VALUE ZERO.
013400     03  FILLER                  PIC X(6)       VALUE SPACE.
013500*
013600 01  WS-HISTORY-FLAG             PIC X(1)       VALUE 'N'.
013700     88  WS-PAIR-IN-HISTORY                     VALUE 'Y'.
013800     88  WS-PAIR-NOT-IN-HISTORY                 VALUE 'N'.
013900*
014000 01  WS-ROUND-WORK-AREA.
014100     03  WS-ROUND-NUM            PIC 9(3) COMP  VALUE ZERO.
014200     03  WS-PAIR-COUNT           PIC 9(3) COMP  VALUE ZERO.
014300     03  WS-ROUNDS-WRITTEN       PIC 9(3) COMP  VALUE ZERO.
014400     03  WS-STOP-FLAG            PIC X(1)       VALUE 'N'.
014500     03  WS-SHUF-IDX             PIC 9(4) COMP  VALUE ZERO.
014600     03  WS-SWAP-RPT-IDX         PIC 9(4) COMP  VALUE ZERO.
014700     03  WS-SWAP-HOLD            PIC 9(4) COMP  VALUE ZERO.
014800     03  FILLER                  PIC X(6)       VALUE SPACE.
014900*
015000 01  WS-SWAP-NAME-AREA.
015100     03  WS-SWAP-NAME-1          PIC X(24)      VALUE SPACE.
015200     03  WS-SWAP-NAME-2          PIC X(24)      VALUE SPACE.
015300*
015400 COPY SFPMCFG.
015500*
015600 COPY SFPMPTB.
015700*
015800 COPY SFPMRPT.
015900*
016000 COPY SFPMRES.
016100*
016200 PROCEDURE DIVISION.
016300*
016400 0000-MAIN-LOGIC.
016500     DISPLAY '===== SFPM001 - SIMILARITY MIXER START ====='.
016600 
016700     PERFORM 0100-LOAD-CONFIG-AND-ROSTER THRU 0100-EXIT.
016800     PERFORM 0200-SHUFFLE-PARTICIPANTS THRU 0200-EXIT.
016900 
017000     MOVE 'N'                    TO WS-STOP-FLAG.
017100     MOVE ZERO                   TO WS-ROUNDS-WRITTEN.
017200     MOVE ZERO                   TO WS-HISTORY-TOTAL.
017300 
017400     PERFORM 0300-RUN-ROUND THRU 0300-EXIT
017500         VARYING WS-ROUND-NUM FROM 1 BY 1
017600         UNTIL WS-ROUND-NUM > CFG-NUM-ROUNDS
017700         OR WS-STOP-FLAG EQUAL 'Y'.
017800 
017900     PERFORM 0900-FINISH THRU 0900-EXIT.
018000 
018100     DISPLAY '=====  SFPM001 - SIMILARITY MIXER END  ====='.
018200     GOBACK.
018300*
018400*----------------------------------------------------------------
018500* LOAD THE RUN CONFIGURATION AND THE PARTICIPANT TABLE.
018600*----------------------------------------------------------------
018700 0100-LOAD-CONFIG-AND-ROSTER.
018800     MOVE ZERO                   TO RESULT-CODE.
018900     MOVE SPACE                  TO RESULT-DESCRIPTION.
019000 
019100     CALL 'SFPL001' USING SFP-CONFIG-RECORD
019200                          SFP-PARTICIPANT-TABLE
019300                          SFP-RESULT-AREA
019400              ON EXCEPTION PERFORM 9800-RAISE-CALL-ERROR
019500                                    THRU 9800-EXIT
019600          NOT ON EXCEPTION PERFORM 0110-CHECK-LOADER-RESULT
019700                                    THRU 0110-EXIT
019800     END-CALL.
019900 
020000     DISPLAY PTB-TOTAL-DISP ' PARTICIPANT(S) LOADED'.
020100 0100-EXIT.
020200     EXIT.
020300*
020400 0110-CHECK-LOADER-RESULT.
020500     IF RESULT-FAILED
020600        DISPLAY 'SFPL001 RETURNED RESULT CODE ' RESULT-CODE
020700        DISPLAY RESULT-DESCRIPTION
020800        PERFORM 9900-ABEND THRU 9900-EXIT
020900     END-IF.
021000 
021100     MOVE PTB-TOTAL              TO PTB-TOTAL-DISP.
021200 0110-EXIT.
021300     EXIT.
021400*
021500*----------------------------------------------------------------
021600* BUILD THE IDENTITY ORDER, THEN SCRAMBLE IT (FISHER-YATES, SHOP
021700* LCG) WHEN THE CONFIGURATION ASKS FOR RANDOMIZED SEATING.
021800*----------------------------------------------------------------
021900 0200-SHUFFLE-PARTICIPANTS.
022000     PERFORM 0201-SET-IDENTITY-ORDER THRU 0201-EXIT
022100         VARYING WS-SCR-IDX FROM 1 BY 1
022200         UNTIL WS-SCR-IDX > PTB-TOTAL.
022300 
022400     IF CFG-RANDOMIZE-ON AND PTB-TOTAL > 1
022500        PERFORM 0205-INIT-RANDOM-SEED THRU 0205-EXIT
022600        PERFORM 0215-SHUFFLE-ENTRY THRU 0215-EXIT
022700            VARYING WS-SHUF-IDX FROM PTB-TOTAL BY -1
022800            UNTIL WS-SHUF-IDX < 2
022900     END-IF.
023000 0200-EXIT.
023100     EXIT.
023200*
023300 0201-SET-IDENTITY-ORDER.
023400     SET WS-SCRAMBLE-ENTRY (WS-SCR-IDX) TO WS-SCR-IDX.
023500 0201-EXIT.
023600     EXIT.
023700*
023800 0205-INIT-RANDOM-SEED.
023900     DIVIDE CFG-RANDOM-SEED BY 999999937
024000         GIVING WS-RANDOM-DIVQUOT
024100         REMAINDER WS-RANDOM-SEED.
024200     ADD 1                       TO WS-RANDOM-SEED.
024300 0205-EXIT.
024400     EXIT.
024500*
024600*----------------------------------------------------------------
024700* PARK-MILLER STYLE LCG - NEXT PICK IN 1 THRU WS-RANDOM-LIMIT.
024800*----------------------------------------------------------------
024900 0210-NEXT-RANDOM-INDEX.
025000     COMPUTE WS-RANDOM-PRODUCT = WS-RANDOM-SEED * 16807.
025100     DIVIDE WS-RANDOM-PRODUCT BY 999999937
025200         GIVING WS-RANDOM-DIVQUOT
025300         REMAINDER WS-RANDOM-SEED.
025400     DIVIDE WS-RANDOM-SEED BY WS-RANDOM-LIMIT
025500         GIVING WS-RANDOM-DIVQUOT
025600         REMAINDER WS-RANDOM-PICK.
025700     ADD 1                       TO WS-RANDOM-PICK.
025800 0210-EXIT.
025900     EXIT.
026000*
026100 0215-SHUFFLE-ENTRY.
026200     MOVE WS-SHUF-IDX             TO WS-RANDOM-LIMIT.
026300     PERFORM 0210-NEXT-RANDOM-INDEX THRU 0210-EXIT.
026400 
026500     MOVE WS-SCRAMBLE-ENTRY (WS-SHUF-IDX)    TO WS-SWAP-HOLD.
026600     MOVE WS-SCRAMBLE-ENTRY (WS-RANDOM-PICK)
026700         TO WS-SCRAMBLE-ENTRY (WS-SHUF-IDX).
026800     MOVE WS-SWAP-HOLD
026900         TO WS-SCRAMBLE-ENTRY (WS-RANDOM-PICK).
027000 0215-EXIT.
027100     EXIT.
027200*
027300*----------------------------------------------------------------
027400* ONE MIXER ROUND: BUILD CANDIDATE PAIRS, SORT THEM BEST FIRST,
027500* ACCEPT GREEDILY, REPORT, THEN FOLD THE ACCEPTED PAIRS INTO THE
027600* MATCH HISTORY. NO PAIRS ACCEPTED ENDS THE RUN (HD-1141).
027700*----------------------------------------------------------------
027800 0300-RUN-ROUND.
027900     PERFORM 0310-BUILD-CANDIDATES THRU 0310-EXIT.
028000     PERFORM 0320-SORT-CANDIDATES THRU 0320-EXIT.
028100     PERFORM 0330-ACCEPT-PAIRS THRU 0330-EXIT.
028200 
028300     IF WS-PAIR-COUNT EQUAL ZERO
028400        MOVE 'Y'                 TO WS-STOP-FLAG
028500     ELSE
028600        PERFORM 0340-SHUFFLE-ROUND-ORDER THRU 0340-EXIT
028700        PERFORM 0350-EMIT-ROUND THRU 0350-EXIT
028800        PERFORM 0360-UPDATE-HISTORY THRU 0360-EXIT
028900        ADD 1                    TO WS-ROUNDS-WRITTEN
029000     END-IF.
029100 0300-EXIT.
029200     EXIT.
029300*
029400*----------------------------------------------------------------
029500* EVERY UNUSED PAIR NOT ALREADY IN THE MATCH HISTORY, WITH ITS
029600* SIMILARITY SCORE, IN ENUMERATION ORDER (I THEN J, I < J).
029700*----------------------------------------------------------------
029800 0310-BUILD-CANDIDATES.
029900     MOVE ZERO                   TO WS-CANDIDATE-TOTAL.
030000 
030100     IF PTB-TOTAL > 1
030200        PERFORM 0311-SCAN-FIRST THRU 0311-EXIT
030300            VARYING WS-K1 FROM 1 BY 1
030400            UNTIL WS-K1 > PTB-TOTAL
030500     END-IF.
030600 0310-EXIT.
030700     EXIT.
030800*
030900 0311-SCAN-FIRST.
031000     COMPUTE WS-K2-START = WS-K1 + 1.
031100 
031200     IF WS-K2-START <= PTB-TOTAL
031300        PERFORM 0312-SCAN-SECOND THRU 0312-EXIT
031400            VARYING WS-K2 FROM WS-K2-START BY 1
031500            UNTIL WS-K2 > PTB-TOTAL
031600     END-IF.
031700 0311-EXIT.
031800     EXIT.
031900*
032000 0312-SCAN-SECOND.
032100     SET WS-SCR-IDX              TO WS-K1.
032200     MOVE WS-SCRAMBLE-ENTRY (WS-SCR-IDX) TO WS-POS-A.
032300     SET WS-SCR-IDX              TO WS-K2.
032400     MOVE WS-SCRAMBLE-ENTRY (WS-SCR-IDX) TO WS-POS-B.
032500 
032600     PERFORM 0313-CHECK-HISTORY THRU 0313-EXIT.
032700 
032800     IF WS-PAIR-NOT-IN-HISTORY
032900        IF WS-CANDIDATE-TOTAL EQUAL 9999
033000           DISPLAY 'CANDIDATE PAIR TABLE FULL AT 9999 ENTRIES - '
033100                   'ROSTER IS TOO LARGE TO SCORE EVERY REMAINING '
033200                   'PAIR THIS ROUND'
033300           PERFORM 9900-ABEND THRU 9900-EXIT
033400        END-IF
033500        PERFORM 0315-SCORE-PAIR THRU 0315-EXIT
033600        ADD 1                    TO WS-CANDIDATE-TOTAL
033700        SET WS-CAND-IDX          TO WS-CANDIDATE-TOTAL
033800        MOVE WS-PAIR-SCORE       TO WS-CAND-SCORE (WS-CAND-IDX)
033900        MOVE WS-POS-A            TO WS-CAND-POS-1 (WS-CAND-IDX)
034000        MOVE WS-POS-B            TO WS-CAND-POS-2 (WS-CAND-IDX)
034100     END-IF.
034200 0312-EXIT.
034300     EXIT.
034400*
034500 0313-CHECK-HISTORY.
034600     MOVE 'N'                    TO WS-HISTORY-FLAG.
034700 
034800     IF WS-HISTORY-TOTAL NOT EQUAL ZERO
034900        PERFORM 0314-SCAN-HISTORY THRU 0314-EXIT
035000            VARYING WS-HIST-IDX FROM 1 BY 1
035100            UNTIL WS-HIST-IDX > WS-HISTORY-TOTAL
035200     END-IF.
035300 0313-EXIT.
035400     EXIT.
035500*
035600 0314-SCAN-HISTORY.
035700     IF (WS-HIST-POS-LO (WS-HIST-IDX) EQUAL WS-POS-A AND
035800         WS-HIST-POS-HI (WS-HIST-IDX) EQUAL WS-POS-B)
035900        OR
036000        (WS-HIST-POS-LO (WS-HIST-IDX) EQUAL WS-POS-B AND
036100         WS-HIST-POS-HI (WS-HIST-IDX) EQUAL WS-POS-A)
036200        MOVE 'Y'                 TO WS-HISTORY-FLAG
036300     END-IF.
036400 0314-EXIT.
036500     EXIT.
036600*
036700*----------------------------------------------------------------
036800* SCORE = COUNT OF MATCHING LETTERS AT THE SAME POSITION. A
036900* BLANK OR SHORT PERSONALITY CODE SCORES ZERO (HD-1502).
037000*----------------------------------------------------------------
037100 0315-SCORE-PAIR.
037200     MOVE ZERO                   TO WS-PAIR-SCORE.
037300 
037400     IF PTB-MBTI (WS-POS-A) NOT EQUAL SPACE
037500        AND PTB-MBTI (WS-POS-B) NOT EQUAL SPACE
037600        MOVE ZERO                TO WS-SPACE-COUNT-A
037700        MOVE ZERO                TO WS-SPACE-COUNT-B
037800        INSPECT PTB-MBTI (WS-POS-A) TALLYING WS-SPACE-COUNT-A
037900                                     FOR ALL SPACE
038000        INSPECT PTB-MBTI (WS-POS-B) TALLYING WS-SPACE-COUNT-B
038100                                     FOR ALL SPACE
038200        IF WS-SPACE-COUNT-A EQUAL ZERO
038300           AND WS-SPACE-COUNT-B EQUAL ZERO
038400           PERFORM 0316-COMPARE-LETTER THRU 0316-EXIT
038500               VARYING WS-LETTER-IDX FROM 1 BY 1
038600               UNTIL WS-LETTER-IDX > 4
038700        END-IF
038800     END-IF.
038900 0315-EXIT.
039000     EXIT.
039100*
039200 0316-COMPARE-LETTER.
039300     IF PTB-MBTI (WS-POS-A) (WS-LETTER-IDX:1) EQUAL
039400        PTB-MBTI (WS-POS-B) (WS-LETTER-IDX:1)
039500        ADD 1                    TO WS-PAIR-SCORE
039600     END-IF.
039700 0316-EXIT.
039800     EXIT.
039900*
040000*----------------------------------------------------------------
040100* STABLE INSERTION SORT, HIGHEST SCORE FIRST (HD-1688).
040200*----------------------------------------------------------------
040300 0320-SORT-CANDIDATES.
040400     IF WS-CANDIDATE-TOTAL > 1
040500        PERFORM 0321-INSERT-ONE THRU 0321-EXIT
040600            VARYING WS-SORT-IDX FROM 2 BY 1
040700            UNTIL WS-SORT-IDX > WS-CANDIDATE-TOTAL
040800     END-IF.
040900 0320-EXIT.
041000     EXIT.
041100*
041200 0321-INSERT-ONE.
041300     SET WS-CAND-IDX             TO WS-SORT-IDX.
041400     MOVE WS-CAND-SCORE (WS-CAND-IDX) TO WS-KEY-SCORE.
041500     MOVE WS-CAND-POS-1 (WS-CAND-IDX) TO WS-KEY-POS-1.
041600     MOVE WS-CAND-POS-2 (WS-CAND-IDX) TO WS-KEY-POS-2.
041700     MOVE WS-SORT-IDX            TO WS-SHIFT-IDX.
041800 
041900     PERFORM 0322-SHIFT-WHILE-LOWER THRU 0322-EXIT
042000         UNTIL WS-SHIFT-IDX < 2
042100         OR WS-CAND-SCORE (WS-SHIFT-IDX - 1) >= WS-KEY-SCORE.
042200 
042300     SET WS-CAND-IDX             TO WS-SHIFT-IDX.
042400     MOVE WS-KEY-SCORE           TO WS-CAND-SCORE (WS-CAND-IDX).
042500     MOVE WS-KEY-POS-1           TO WS-CAND-POS-1 (WS-CAND-IDX).
042600     MOVE WS-KEY-POS-2           TO WS-CAND-POS-2 (WS-CAND-IDX).
042700 0321-EXIT.
042800     EXIT.
042900*
043000 0322-SHIFT-WHILE-LOWER.
043100     SET WS-CAND-IDX             TO WS-SHIFT-IDX.
043200     MOVE WS-CAND-SCORE (WS-SHIFT-IDX - 1)
043300         TO WS-CAND-SCORE (WS-CAND-IDX).
043400     MOVE WS-CAND-POS-1 (WS-SHIFT-IDX - 1)
043500         TO WS-CAND-POS-1 (WS-CAND-IDX).
043600     MOVE WS-CAND-POS-2 (WS-SHIFT-IDX - 1)
043700         TO WS-CAND-POS-2 (WS-CAND-IDX).
043800     SUBTRACT 1                  FROM WS-SHIFT-IDX.
043900 0322-EXIT.
044000     EXIT.
044100*
044200*----------------------------------------------------------------
044300* GREEDY ACCEPT - BEST SCORE FIRST, SKIPPING EITHER SIDE ALREADY
044400* SEATED THIS ROUND.
044500*----------------------------------------------------------------
044600 0330-ACCEPT-PAIRS.
044700     MOVE ZERO                   TO WS-PAIR-COUNT.
044800 
044900     PERFORM 0331-RESET-USED-FLAG THRU 0331-EXIT
045000         VARYING WS-FLAG-IDX FROM 1 BY 1
045100         UNTIL WS-FLAG-IDX > PTB-TOTAL.
045200 
045300     IF WS-CANDIDATE-TOTAL NOT EQUAL ZERO
045400        PERFORM 0332-TRY-ACCEPT-CANDIDATE THRU 0332-EXIT
045500            VARYING WS-CAND-IDX FROM 1 BY 1
045600            UNTIL WS-CAND-IDX > WS-CANDIDATE-TOTAL
045700     END-IF.
045800 0330-EXIT.
045900     EXIT.
046000*
046100 0331-RESET-USED-FLAG.
046200     MOVE 'N'            TO WS-USED-THIS-ROUND (WS-FLAG-IDX).
046300 0331-EXIT.
046400     EXIT.
046500*
046600 0332-TRY-ACCEPT-CANDIDATE.
046700     MOVE WS-CAND-POS-1 (WS-CAND-IDX) TO WS-POS-A.
046800     MOVE WS-CAND-POS-2 (WS-CAND-IDX) TO WS-POS-B.
046900 
047000     IF WS-USED-THIS-ROUND (WS-POS-A) EQUAL 'N'
047100        AND WS-USED-THIS-ROUND (WS-POS-B) EQUAL 'N'
047200        ADD 1                    TO WS-PAIR-COUNT
047300        SET RPT-IDX              TO WS-PAIR-COUNT
047400        SET WS-ACC-IDX           TO WS-PAIR-COUNT
047500        MOVE WS-PAIR-COUNT       TO RPT-TABLE-NUM (RPT-IDX)
047600        MOVE PTB-NAME (WS-POS-A) TO RPT-NAME-1 (RPT-IDX)
047700        MOVE PTB-NAME (WS-POS-B) TO RPT-NAME-2 (RPT-IDX)
047800        MOVE WS-POS-A            TO WS-ACC-POS-1 (WS-ACC-IDX)
047900        MOVE WS-POS-B            TO WS-ACC-POS-2 (WS-ACC-IDX)
048000        MOVE 'Y'         TO WS-USED-THIS-ROUND (WS-POS-A)
048100        MOVE 'Y'         TO WS-USED-THIS-ROUND (WS-POS-B)
048200     END-IF.
048300 0332-EXIT.
048400     EXIT.
048500*
048600*----------------------------------------------------------------
048700* SCRAMBLE THE TABLE ORDER (NOT THE PAIRINGS) SO A RANDOMIZED
048800* RUN DOES NOT ALWAYS SEAT THE HIGHEST SCORE AT TABLE 1.
048900*----------------------------------------------------------------
049000 0340-SHUFFLE-ROUND-ORDER.
049100     IF CFG-RANDOMIZE-ON AND WS-PAIR-COUNT > 1
049200        PERFORM 0341-SWAP-ROUND-ENTRY THRU 0341-EXIT
049300            VARYING WS-SHUF-IDX FROM WS-PAIR-COUNT BY -1
049400            UNTIL WS-SHUF-IDX < 2
049500     END-IF.
049600 0340-EXIT.
049700     EXIT.
049800*
049900 0341-SWAP-ROUND-ENTRY.
050000     MOVE WS-SHUF-IDX            TO WS-RANDOM-LIMIT.
050100     PERFORM 0210-NEXT-RANDOM-INDEX THRU 0210-EXIT.
050200     MOVE WS-RANDOM-PICK         TO WS-SWAP-RPT-IDX.
050300 
050400     SET RPT-IDX                 TO WS-SHUF-IDX.
050500     MOVE RPT-NAME-1 (RPT-IDX)   TO WS-SWAP-NAME-1.
050600     MOVE RPT-NAME-2 (RPT-IDX)   TO WS-SWAP-NAME-2.
050700     MOVE RPT-NAME-1 (WS-SWAP-RPT-IDX) TO RPT-NAME-1 (RPT-IDX).
050800     MOVE RPT-NAME-2 (WS-SWAP-RPT-IDX) TO RPT-NAME-2 (RPT-IDX).
050900     MOVE WS-SWAP-NAME-1 TO RPT-NAME-1 (WS-SWAP-RPT-IDX).
051000     MOVE WS-SWAP-NAME-2 TO RPT-NAME-2 (WS-SWAP-RPT-IDX).
051100 0341-EXIT.
051200     EXIT.
051300*
051400 0350-EMIT-ROUND.
051500     MOVE WS-ROUND-NUM           TO RPT-ROUND-NUM.
051600     MOVE WS-PAIR-COUNT          TO RPT-PAIR-TOTAL.
051700 
051800     CALL 'SFPW001' USING SFP-ROUND-PAIR-TABLE
051900                          SFP-RESULT-AREA
052000              ON EXCEPTION PERFORM 9800-RAISE-CALL-ERROR
052100                                    THRU 9800-EXIT
052200          NOT ON EXCEPTION PERFORM 0351-CHECK-WRITER-RESULT
052300                                    THRU 0351-EXIT
052400     END-CALL.
052500 0350-EXIT.
052600     EXIT.
052700*
052800 0351-CHECK-WRITER-RESULT.
052900     IF RESULT-FAILED
053000        DISPLAY 'SFPW001 RETURNED RESULT CODE ' RESULT-CODE
053100        DISPLAY RESULT-DESCRIPTION
053200        PERFORM 9900-ABEND THRU 9900-EXIT
053300     END-IF.
053400 0351-EXIT.
053500     EXIT.
053600*
053700 0360-UPDATE-HISTORY.
053800     PERFORM 0361-ADD-HISTORY-ENTRY THRU 0361-EXIT
053900         VARYING WS-ACC-IDX FROM 1 BY 1
054000         UNTIL WS-ACC-IDX > WS-PAIR-COUNT.
054100 0360-EXIT.
054200     EXIT.
054300*
054400 0361-ADD-HISTORY-ENTRY.
054500     IF WS-HISTORY-TOTAL EQUAL 9999
054600        DISPLAY 'MATCH HISTORY TABLE FULL AT 9999 ENTRIES - TOO '
054700                'MANY ROUNDS REQUESTED FOR THIS ROSTER SIZE'
054800        PERFORM 9900-ABEND THRU 9900-EXIT
054900     END-IF.
055000     ADD 1                       TO WS-HISTORY-TOTAL.
055100     SET WS-HIST-IDX             TO WS-HISTORY-TOTAL.
055200 
055300     IF WS-ACC-POS-1 (WS-ACC-IDX) < WS-ACC-POS-2 (WS-ACC-IDX)
055400        MOVE WS-ACC-POS-1 (WS-ACC-IDX)
055500                            TO WS-HIST-POS-LO (WS-HIST-IDX)
055600        MOVE WS-ACC-POS-2 (WS-ACC-IDX)
055700                            TO WS-HIST-POS-HI (WS-HIST-IDX)
055800     ELSE
055900        MOVE WS-ACC-POS-2 (WS-ACC-IDX)
056000                            TO WS-HIST-POS-LO (WS-HIST-IDX)
056100        MOVE WS-ACC-POS-1 (WS-ACC-IDX)
056200                            TO WS-HIST-POS-HI (WS-HIST-IDX)
056300     END-IF.
056400 0361-EXIT.
056500     EXIT.
056600*
056700 0900-FINISH.
056800     DISPLAY WS-ROUNDS-WRITTEN ' ROUND(S) WRITTEN BY SFPM001'.
056900 0900-EXIT.
057000     EXIT.
057100*
057200 9800-RAISE-CALL-ERROR.
057300     DISPLAY 'CALL EXCEPTION IN SFPM001'.
057400     PERFORM 9900-ABEND THRU 9900-EXIT.
057500 9800-EXIT.
057600     EXIT.
057700*
057800 9900-ABEND.
057900     MOVE 16                     TO RETURN-CODE.
058000     GOBACK.
058100 9900-EXIT.
058200     EXIT.
