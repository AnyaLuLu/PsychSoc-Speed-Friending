000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. SFPR001.
000400 AUTHOR.     T-HANRATTY.
000500 INSTALLATION. STUDENT LIFE SYSTEMS GROUP.
000600 DATE-WRITTEN. 11/04/1986.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - STUDENT ACTIVITIES DATA ONLY.
000900*----------------------------------------------------------------
001000* SFPR001 - ROUND ROBIN PAIRING GENERATOR (CIRCLE METHOD)
001100* MI-0940.SLS.MIXER.ROUNDROBIN
001200* READS A FLAT LIST OF PARTICIPANT NAMES, ONE PER RECORD, AND
001300* PRODUCES N-1 ROUNDS OF TABLE PAIRINGS SUCH THAT EVERY PAIR OF
001400* NAMES MEETS AT MOST ONCE. NAME 1 OF THE LIST STAYS FIXED IN
001500* SEAT 1 AND THE REMAINING NAMES ROTATE ONE POSITION PER ROUND
001600* (THE "CIRCLE METHOD" USED FOR ROUND ROBIN TOURNAMENT
001700* SCHEDULES). EACH ROUND IS HANDED TO SFPW001 FOR REPORTING.
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*----------------------------------------------------------------
002100* 11/04/86  RTH  DPR-1050    ORIGINAL.
002200* 02/91     RTH  HD-0871     RAISED ROSTER CEILING FROM 200 TO
002300*                            500 NAMES - FALL MIXER OVERFLOWED IT.
002400* 09/94     PKL  HD-1139     BLANK LINES IN THE NAME ROSTER WERE
002500*                            COMING THROUGH AS "PARTICIPANTS" -
002600*                            NOW SKIPPED ON THE WAY IN.
002700* 02/09/99  DMC  Y2K-118     REVIEWED - NO DATE FIELDS PRESENT,
002800*                            NO CENTURY WINDOWING REQUIRED.
002900* 04/30/01  DMC  HD-1502     AN ODD-SIZED ROSTER WAS RUNNING A
003000*                            PHANTOM LAST TABLE WITH ONE NAME -
003100*                            NOW CAUGHT IN 1100-VALIDATE-ROSTER.
003200* 03/14/06  DMC  HD-1941     HD-1502'S ODD-COUNT CHECK ONLY
003300*                            PRINTED A WARNING AND KEPT GOING -
003400*                            THE LAST NAME WAS STILL BEING
003500*                            DROPPED SILENTLY. COORDINATOR DIDN'T
003600*                            CATCH IT UNTIL AWARDS NIGHT.
003700*                            1100-VALIDATE-ROSTER NOW ABENDS ON
003800*                            AN ODD COUNT INSTEAD OF WARNING.
003900* 09/18/07  DMC  HD-1955     1200-SET-ROUND-LIMIT NEVER HELD A
004000*                            REQUESTED ROUND COUNT AT ALL - EVERY
004100*                            RUN GENERATED THE FULL N-1 ROUNDS NO
004200*                            MATTER WHAT THE COORDINATOR ASKED
004300*                            FOR. ADDED THE REQUESTED-COUNT
004400*                            DEFAULT AND THE CLAMP-AND-LOG CHECK.
004500* 04/02/08  DMC  HD-1975     1020-STORE-NAME-RECORD HAD NO
004600*                            CEILING CHECK OF ITS OWN - A ROSTER
004700*                            OVER THE 500-NAME LIMIT HD-0871 SET
004800*                            WOULD RUN PAST WS-NAME-ENTRY'S
004900*                            ALLOCATION INSTEAD OF FAILING
005000*                            CLEANLY. NOW ABENDS THE SAME WAY
005100*                            1100-VALIDATE-ROSTER DOES FOR OTHER
005200*                            BAD ROSTERS.
005300*----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.    IBM-370.
005800 OBJECT-COMPUTER.    IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS SFP-NUMERIC-VALID IS '0' THRU '9'.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT NAME-ROSTER-FILE           ASSIGN TO NAMEROST
006600                                        FILE STATUS NRF-FS.
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100 FD  NAME-ROSTER-FILE                  RECORDING F.
007200 01  NAME-ROSTER-RECORD.
007300     03  NRF-NAME-LINE                 PIC X(24).
007400*
007500 WORKING-STORAGE SECTION.
007600 01  WS-FILE-STATUSES.
007700     03  NRF-FS                        PIC XX.
007800       88  NRF-OK                               VALUE '00'.
007900       88  NRF-EOF                              VALUE '10'.
008000     03  FILLER                        PIC X(8)       VALUE SPACE.
008100*
008200* --- THE FULL NAME ROSTER, READ ONCE AT THE START OF THE RUN --
008300 01  WS-NAME-TABLE-AREA.
008400     03  WS-NAME-TOTAL                 PIC 9(3) COMP  VALUE ZERO.
008500     03  WS-NAME-TOTAL-DISP            PIC 999        VALUE ZERO.
008600     03  WS-NAME-TOTAL-DISP-X REDEFINES WS-NAME-TOTAL-DISP
008700                                        PIC X(3).
008800     03  FILLER                        PIC X(10)      VALUE SPACE.
008900     03  WS-NAME-ENTRY OCCURS 500 TIMES
009000                       INDEXED BY WS-NAME-IDX.
009100         05  WS-NAME-TEXT              PIC X(24).
009200*
009300* --- ONE ROUND'S WORTH OF TABLE SEATS - SEAT 1 IS THE FIXED
009400* --- NAME; SEATS 2 THRU WS-ROUND-SIZE ROTATE EACH ROUND.
009500 01  WS-CURRENT-SEQUENCE-AREA.
009600     03  WS-ROUND-SIZE                 PIC 9(3) COMP  VALUE ZERO.
009700     03  FILLER                        PIC X(6)       VALUE SPACE.
009800     03  WS-CURRENT-ENTRY OCCURS 500 TIMES
009900                       INDEXED BY WS-CUR-IDX.
010000         05  WS-CURRENT-TEXT           PIC X(24).
010100*
010200* --- THE ROTATION LIST (ALL NAMES AFTER SEAT 1) -----------------
010300 01  WS-ROTATION-LIST-AREA.
010400     03  WS-ROTATION-TOTAL             PIC 9(3) COMP  VALUE ZERO.
010500     03  FILLER                        PIC X(6)       VALUE SPACE.
010600     03  WS-ROTATION-ENTRY OCCURS 499 TIMES
010700                       INDEXED BY WS-ROT-IDX.
010800         05  WS-ROTATION-TEXT          PIC X(24).
010900*
011000 01  WS-COUNTERS.
011100     03  WS-REQUESTED-ROUNDS           PIC 9(3) COMP  VALUE 5.
011200     03  WS-MAX-ROUNDS                 PIC 9(3) COMP  VALUE ZERO.
011300     03  WS-ROUND-LIMIT                PIC 9(3) COMP  VALUE ZERO.
011400     03  WS-ROUND-NUM                  PIC 9(3) COMP  VALUE ZERO.
011500     03  WS-PAIR-COUNT                 PIC 9(3) COMP  VALUE ZERO.
011600     03  WS-SEAT-IDX                   PIC 9(3) COMP  VALUE ZERO.
011700     03  WS-MIRROR-IDX                 PIC 9(3) COMP  VALUE ZERO.
011800     03  WS-HALF-SIZE                  PIC 9(3) COMP  VALUE ZERO.
011900     03  WS-HALF-QUOTIENT              PIC 9(3) COMP  VALUE ZERO.
012000     03  WS-HALF-REMAINDER             PIC 9(1) COMP  VALUE ZERO.
012100     03  WS-REQ-ROUNDS-DISP            PIC 999        VALUE ZERO.
012200     03  WS-MAX-ROUNDS-DISP            PIC 999        VALUE ZERO.
012300     03  FILLER                        PIC X(6)       VALUE SPACE.
012400*
012500 01  WS-ROTATE-HOLD                    PIC X(24)      VALUE SPACE.
012600*
012700 COPY SFPMRPT.
012800*
012900 COPY SFPMRES.
013000*
013100 PROCEDURE DIVISION.
013200*
013300 0000-MAIN-LOGIC.
013400     DISPLAY '===== SFPR001 - ROUND ROBIN MIXER START ====='.
013500 
013600     PERFORM 1000-LOAD-NAME-ROSTER THRU 1000-EXIT.
013700     PERFORM 1100-VALIDATE-ROSTER THRU 1100-EXIT.
013800     PERFORM 1200-SET-ROUND-LIMIT THRU 1200-EXIT.
013900     PERFORM 1250-INIT-ROTATION THRU 1250-EXIT.
014000 
014100     PERFORM 1300-RUN-ROUND THRU 1300-EXIT
014200         VARYING WS-ROUND-NUM FROM 1 BY 1
014300         UNTIL WS-ROUND-NUM > WS-ROUND-LIMIT.
014400 
014500     PERFORM 1900-FINISH THRU 1900-EXIT.
014600 
014700     DISPLAY '=====  SFPR001 - ROUND ROBIN MIXER END  ====='.
014800     GOBACK.
014900*
015000*----------------------------------------------------------------
015100* LOAD THE NAME ROSTER INTO WS-NAME-TABLE-AREA. BLANK LINES ARE
015200* DROPPED ON THE FLOOR (HD-1139).
015300*----------------------------------------------------------------
015400 1000-LOAD-NAME-ROSTER.
015500     OPEN INPUT NAME-ROSTER-FILE.
015600 
015700     IF NOT NRF-OK
015800        DISPLAY 'NAME ROSTER OPEN ERROR - FS: ' NRF-FS
015900        PERFORM 9900-ABEND THRU 9900-EXIT
016000     END-IF.
016100 
016200     PERFORM 1010-READ-NAME-RECORD THRU 1010-EXIT.
016300 
016400     PERFORM 1020-STORE-NAME-RECORD THRU 1020-EXIT
016500         UNTIL NRF-EOF.
016600 
016700     CLOSE NAME-ROSTER-FILE.
016800     MOVE WS-NAME-TOTAL                TO WS-NAME-TOTAL-DISP.
016900     DISPLAY WS-NAME-TOTAL-DISP ' NAME(S) LOADED FROM ROSTER'.
017000 1000-EXIT.
017100     EXIT.
017200*
017300 1010-READ-NAME-RECORD.
017400     READ NAME-ROSTER-FILE.
017500 
017600     IF NOT NRF-OK AND NOT NRF-EOF
017700        DISPLAY 'NAME ROSTER READ ERROR - FS: ' NRF-FS
017800        PERFORM 9900-ABEND THRU 9900-EXIT
017900     END-IF.
018000 1010-EXIT.
018100     EXIT.
018200*
018300 1020-STORE-NAME-RECORD.
018400     IF NRF-NAME-LINE NOT EQUAL SPACE
018500        IF WS-NAME-TOTAL EQUAL 500
018600           DISPLAY 'NAME ROSTER HAS MORE THAN 500 NAMES - TABLE '
018700                   'IS FULL'
018800           PERFORM 9900-ABEND THRU 9900-EXIT
018900        END-IF
019000        ADD 1                          TO WS-NAME-TOTAL
019100        SET WS-NAME-IDX                TO WS-NAME-TOTAL
019200        MOVE NRF-NAME-LINE
019300                        TO WS-NAME-TEXT (WS-NAME-IDX)
019400     END-IF.
019500 
019600     PERFORM 1010-READ-NAME-RECORD THRU 1010-EXIT.
019700 1020-EXIT.
019800     EXIT.
019900*
020000*----------------------------------------------------------------
020100* ROUND ROBIN NEEDS AT LEAST TWO NAMES, AND THE CIRCLE METHOD
020200* REQUIRES AN EVEN-SIZED ROSTER SO EVERY SEAT HAS A PARTNER -
020300* AN ODD COUNT ABENDS THE RUN RATHER THAN DROPPING A NAME
020400* (HD-1502, HD-1941).
020500*----------------------------------------------------------------
020600 1100-VALIDATE-ROSTER.
020700     IF WS-NAME-TOTAL < 2
020800        DISPLAY 'NAME ROSTER HAS FEWER THAN 2 NAMES - NO ROUNDS '
020900                'CAN BE GENERATED'
021000        PERFORM 9900-ABEND THRU 9900-EXIT
021100     END-IF.
021200 
021300     DIVIDE WS-NAME-TOTAL BY 2 GIVING WS-HALF-QUOTIENT
021400                              REMAINDER WS-HALF-REMAINDER.
021500 
021600     IF WS-HALF-REMAINDER NOT EQUAL ZERO
021700        DISPLAY 'NAME ROSTER HAS AN ODD COUNT OF ' WS-NAME-TOTAL
021800                ' - EVEN PARTICIPANT COUNT IS MANDATORY'
021900        PERFORM 9900-ABEND THRU 9900-EXIT
022000     END-IF.
022100 1100-EXIT.
022200     EXIT.
022300*
022400*----------------------------------------------------------------
022500* A ROUND ROBIN OF N NAMES CAN RUN AT MOST N-1 ROUNDS BEFORE A
022600* PAIR WOULD HAVE TO REPEAT. THE REQUESTED COUNT (HD-1955) IS
022700* CLAMPED TO THAT MAXIMUM, WITH A LOGGED NOTICE WHEN IT IS.
022800*----------------------------------------------------------------
022900 1200-SET-ROUND-LIMIT.
023000     COMPUTE WS-HALF-SIZE = WS-NAME-TOTAL / 2.
023100     COMPUTE WS-MAX-ROUNDS = WS-NAME-TOTAL - 1.
023200 
023300     IF WS-REQUESTED-ROUNDS > WS-MAX-ROUNDS
023400        MOVE WS-REQUESTED-ROUNDS       TO WS-REQ-ROUNDS-DISP
023500        MOVE WS-MAX-ROUNDS             TO WS-MAX-ROUNDS-DISP
023600        DISPLAY 'REQUESTED ROUND COUNT OF ' WS-REQ-ROUNDS-DISP
023700                ' EXCEEDS THE MAXIMUM OF ' WS-MAX-ROUNDS-DISP
023800                ' FOR THIS ROSTER - CLAMPED TO THE MAXIMUM'
023900        MOVE WS-MAX-ROUNDS             TO WS-ROUND-LIMIT
024000     ELSE
024100        MOVE WS-REQUESTED-ROUNDS       TO WS-ROUND-LIMIT
024200     END-IF.
024300 1200-EXIT.
024400     EXIT.
024500*
024600*----------------------------------------------------------------
024700* SEAT 1 IS FIXED; THE ROTATION LIST HOLDS EVERYONE ELSE IN
024800* ROSTER ORDER AND IS ROTATED ONE SEAT AFTER EACH ROUND.
024900*----------------------------------------------------------------
025000 1250-INIT-ROTATION.
025100     COMPUTE WS-ROTATION-TOTAL = WS-NAME-TOTAL - 1.
025200 
025300     PERFORM 1260-COPY-ROTATION-ENTRY THRU 1260-EXIT
025400         VARYING WS-ROT-IDX FROM 1 BY 1
025500         UNTIL WS-ROT-IDX > WS-ROTATION-TOTAL.
025600 1250-EXIT.
025700     EXIT.
025800*
025900 1260-COPY-ROTATION-ENTRY.
026000     SET WS-NAME-IDX                   TO WS-ROT-IDX.
026100     ADD 1                              TO WS-NAME-IDX.
026200     MOVE WS-NAME-TEXT (WS-NAME-IDX)
026300                         TO WS-ROTATION-TEXT (WS-ROT-IDX).
026400 1260-EXIT.
026500     EXIT.
026600*
026700*----------------------------------------------------------------
026800* BUILD THIS ROUND'S SEATING, PAIR SEAT I WITH SEAT (SIZE+1-I)
026900* FOR I = 1 TO HALF-SIZE, HAND THE ROUND TO SFPW001, THEN ROTATE
027000* THE TRAILING LIST ONE SEAT FOR THE NEXT ROUND.
027100*----------------------------------------------------------------
027200 1300-RUN-ROUND.
027300     MOVE WS-NAME-TOTAL                TO WS-ROUND-SIZE.
027400     SET WS-CUR-IDX                    TO 1.
027500     MOVE WS-NAME-TEXT (1)             TO WS-CURRENT-TEXT (1).
027600 
027700     PERFORM 1305-BUILD-SEAT THRU 1305-EXIT
027800         VARYING WS-ROT-IDX FROM 1 BY 1
027900         UNTIL WS-ROT-IDX > WS-ROTATION-TOTAL.
028000 
028100     MOVE ZERO                         TO WS-PAIR-COUNT.
028200 
028300     PERFORM 1310-BUILD-TABLE-PAIR THRU 1310-EXIT
028400         VARYING WS-SEAT-IDX FROM 1 BY 1
028500         UNTIL WS-SEAT-IDX > WS-HALF-SIZE.
028600 
028700     MOVE WS-ROUND-NUM                 TO RPT-ROUND-NUM.
028800     MOVE WS-PAIR-COUNT                TO RPT-PAIR-TOTAL.
028900 
029000     CALL 'SFPW001' USING SFP-ROUND-PAIR-TABLE
029100                          SFP-RESULT-AREA
029200              ON EXCEPTION PERFORM 9800-RAISE-CALL-ERROR
029300                                    THRU 9800-EXIT
029400          NOT ON EXCEPTION PERFORM 1320-CHECK-WRITER-RESULT
029500                                    THRU 1320-EXIT
029600     END-CALL.
029700 
029800     PERFORM 1330-ROTATE-LIST THRU 1330-EXIT.
029900 1300-EXIT.
030000     EXIT.
030100*
030200 1305-BUILD-SEAT.
030300     COMPUTE WS-CUR-IDX = WS-ROT-IDX + 1.
030400     MOVE WS-ROTATION-TEXT (WS-ROT-IDX)
030500                         TO WS-CURRENT-TEXT (WS-CUR-IDX).
030600 1305-EXIT.
030700     EXIT.
030800*
030900 1310-BUILD-TABLE-PAIR.
031000     COMPUTE WS-MIRROR-IDX = WS-ROUND-SIZE + 1 - WS-SEAT-IDX.
031100 
031200     ADD 1                              TO WS-PAIR-COUNT.
031300     SET RPT-IDX                        TO WS-PAIR-COUNT.
031400     MOVE WS-PAIR-COUNT       TO RPT-TABLE-NUM (RPT-IDX).
031500     MOVE WS-CURRENT-TEXT (WS-SEAT-IDX)
031600                         TO RPT-NAME-1 (RPT-IDX).
031700     MOVE WS-CURRENT-TEXT (WS-MIRROR-IDX)
031800                         TO RPT-NAME-2 (RPT-IDX).
031900 1310-EXIT.
032000     EXIT.
032100*
032200 1320-CHECK-WRITER-RESULT.
032300     IF RESULT-FAILED
032400        DISPLAY 'SFPW001 RETURNED RESULT CODE ' RESULT-CODE
032500        DISPLAY RESULT-DESCRIPTION
032600        PERFORM 9900-ABEND THRU 9900-EXIT
032700     END-IF.
032800 1320-EXIT.
032900     EXIT.
033000*
033100*----------------------------------------------------------------
033200* ROTATE THE LAST NAME IN THE ROTATION LIST TO THE FRONT - THE
033300* STANDARD CIRCLE METHOD ROTATION.
033400*----------------------------------------------------------------
033500 1330-ROTATE-LIST.
033600     IF WS-ROTATION-TOTAL > 1
033700        MOVE WS-ROTATION-TEXT (WS-ROTATION-TOTAL)
033800                        TO WS-ROTATE-HOLD
033900        PERFORM 1335-SHIFT-ENTRY THRU 1335-EXIT
034000            VARYING WS-ROT-IDX FROM WS-ROTATION-TOTAL BY -1
034100            UNTIL WS-ROT-IDX < 2
034200        MOVE WS-ROTATE-HOLD             TO WS-ROTATION-TEXT (1)
034300     END-IF.
034400 1330-EXIT.
034500     EXIT.
034600*
034700 1335-SHIFT-ENTRY.
034800     COMPUTE WS-MIRROR-IDX = WS-ROT-IDX - 1.
034900     MOVE WS-ROTATION-TEXT (WS-MIRROR-IDX)
035000                         TO WS-ROTATION-TEXT (WS-ROT-IDX).
035100 1335-EXIT.
035200     EXIT.
035300*
035400 1900-FINISH.
035500     DISPLAY WS-ROUND-LIMIT ' ROUND(S) WRITTEN TO round_1 THRU '
035600             'round_' WS-ROUND-LIMIT '.'.
035700 1900-EXIT.
035800     EXIT.
035900*
036000 9800-RAISE-CALL-ERROR.
036100     DISPLAY 'CALL EXCEPTION WHEN CALLING SFPW001'.
036200     PERFORM 9900-ABEND THRU 9900-EXIT.
036300 9800-EXIT.
036400     EXIT.
036500*
036600 9900-ABEND.
036700     MOVE 16                           TO RETURN-CODE.
036800     GOBACK.
036900 9900-EXIT.
037000     EXIT.
